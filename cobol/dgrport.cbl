000100      *********************************************************
000200      *                                                       *
000300      *      Diagnostic     Report Batch                      *
000400      *                                                       *
000500      *   Reads the score result file, sorts the domains      *
000600      *      descending, bands each score 5 ways and          *
000700      *          prints the diagnostic report.                *
000800      *                                                       *
000900      *********************************************************
001000      *
001100 identification          division.
001200      *===============================
001300      *
001400 program-id.       dgrport.
001500      **
001600 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001700      *                For Applewood Computers.
001800      **
001900 installation.     Applewood Computers, Hatfield, Herts.
002000      **
002100 date-written.     08/03/1990.
002200      **
002300 date-compiled.
002400      **
002500 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002600      *                Distributed under the GNU General Public
002700      *                Licence.  See file COPYING for details.
002800      **
002900      *  Remarks.        Diagnostic report - see AA000-Main for
003000      *                  the report builder flow.  Uses Report
003100      *                  Writer (RW) for the print file.
003200      **
003300      *  Version.        See Prog-Name in ws.
003400      **
003500      *  Called modules.  None.
003600      **
003700      *  Functions used.  None.
003800      **
003900      *  Files used.      DG-Scores-File (input).
004000      *                  DG-Print-File (output, Report Writer).
004100      **
004200      *  Error messages used.
004300      *                  DG001 - Unknown sector id.
004400      *                  DG014 - Cannot open scores file.
004500      *                  DG015 - Cannot open print file.
004600      **
004700      * Changes:
004800      * 08/03/1990 vbc - 1.0.00 Created.
004900      * 19/05/1996 vbc -    .01 Trailer line widened - long
005000      *                         sector labels were truncating.
005100      * 03/11/1998 vbc -    .02 Y2K review - no 2-digit years held
005200      *                         anywhere in this module - passed.
005300      * 12/09/2003 vbc -    .03 Headings realigned after finance
005400      *                         dept moved to 132-col forms.
005500      * 09/03/26  vbc -     .04 Reworked for the transmission
005600      *                         diagnostic referential.
005700      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005800      *                         class test - sector id is
005900      *                         validated by AA005-Find-Sector.
006000      **
006100      ***********************************************************
006200      *
006300 environment             division.
006400      *===============================
006500      *
006600 configuration           section.
006700 special-names.
006800     C01     is  TOP-OF-FORM.
006900 input-output            section.
007000 file-control.
007100     select   DG-Scores-File
007200                              assign       "DGSCORE"
007300                              organization line sequential
007400                              status       WS-Scores-Status.
007500      *
007600     select   DG-Print-File
007700                              assign       "DGREPRT"
007800                              organization line sequential
007900                              status       WS-Print-Status.
008000      *
008100 data                    division.
008200      *===============================
008300      *
008400 file section.
008500      *
008600 fd  DG-Scores-File.
008700 copy "copybooks/wsdgscr.cob".
008800      *
008900 fd  DG-Print-File
009000     report is DG-Diagnostic-Report.
009100      *
009200 working-storage section.
009300      *-----------------------
009400 77  Prog-Name               pic x(15) value "DGRPORT(1.0.05)".
009500      *
009600 01  WSA-Date.
009700     05  WSA-cc              pic 99.
009800     05  WSA-yy              pic 99.
009900     05  WSA-mm              pic 99.
010000     05  WSA-dd              pic 99.
010100      *
010200 01  WS-Date-Formats.
010300     03  WS-Date             pic x(10).
010400     03  WS-UK   redefines WS-Date.
010500         05  WS-Days         pic xx.
010600         05  filler          pic x.
010700         05  WS-Month        pic xx.
010800         05  filler          pic x.
010900         05  WS-Year-CC      pic 99.
011000         05  WS-Year-YY      pic 99.
011100     03  WS-USA  redefines WS-Date.
011200         05  WS-USA-Month    pic xx.
011300         05  filler          pic x.
011400         05  WS-USA-Days     pic xx.
011500         05  filler          pic x.
011600         05  filler          pic x(4).
011700     03  WS-Intl redefines WS-Date.
011800         05  WS-Intl-Year    pic x(4).
011900         05  filler          pic x.
012000         05  WS-Intl-Month   pic xx.
012100         05  filler          pic x.
012200         05  WS-Intl-Days    pic xx.
012300      *
012400 01  WS-Scores-Status        pic xx      value zero.
012500     88  WS-Scores-Ok               value "00".
012600     88  WS-Scores-Eof               value "10".
012700      *
012800 01  WS-Print-Status         pic xx      value zero.
012900     88  WS-Print-Ok                value "00".
013000      *
013100 01  WS-Eof-Sw               pic x(1)    value "N".
013200     88  WS-Eof                   value "Y".
013300      *
013400 copy "copybooks/wsdgdom.cob".
013500 copy "copybooks/wsdgsec.cob".
013600      *
013700      * One entry per domain read off the scores file - kept
013800      * separate from the __global__ trailer record, which is
013900      * captured straight into WS-Global-Score/-Level below.
014000      *
014100 01  WS-Rpt-Literals.
014200     03  filler occurs 8 times.
014300         05  filler          pic x(12)   value spaces.
014400         05  filler          pic x(30)   value spaces.
014500         05  filler          pic 9(3)v99 value zero.
014600         05  filler          pic x(12)   value spaces.
014700         05  filler          pic x(1)    value spaces.
014800         05  filler          pic x(4)    value spaces.
014900 01  WS-Rpt-Table redefines WS-Rpt-Literals.
015000     03  WS-Rpt-Entry            occurs 8 times indexed by RP-Ix.
015100         05  WS-Rpt-Domain-Id    pic x(12).
015200         05  WS-Rpt-Domain-Label pic x(30).
015300         05  WS-Rpt-Score        pic 9(3)v99.
015400         05  WS-Rpt-Level-3      pic x(12).
015500         05  WS-Rpt-Answered-Sw  pic x(1).
015600             88  WS-Rpt-Answered        value "Y".
015700         05  filler              pic x(4).
015800      *
015900 01  WS-Global-Score          pic 9(3)v99.
016000 01  WS-Global-Level-3        pic x(12).
016100      *
016200      * 5-level score banding for the printed report.
016300      *
016400 01  WS-Band5-Literals.
016500     03  filler  pic 9(3)v9  value 075.0.
016600     03  filler  pic x(12)   value "Fort".
016700     03  filler  pic 9(3)v9  value 060.0.
016800     03  filler  pic x(12)   value "Bon".
016900     03  filler  pic 9(3)v9  value 040.0.
017000     03  filler  pic x(12)   value "Moyen".
017100     03  filler  pic 9(3)v9  value 020.0.
017200     03  filler  pic x(12)   value "A ameliorer".
017300     03  filler  pic 9(3)v9  value 000.0.
017400     03  filler  pic x(12)   value "Critique".
017500 01  WS-Band5-Table redefines WS-Band5-Literals.
017600     03  WS-Band5-Entry           occurs 5 times indexed by B5-Ix.
017700         05  WS-Band5-Floor       pic 9(3)v9.
017800         05  WS-Band5-Name        pic x(12).
017900      *
018000      * Weak / strong extraction, ascending / descending - built
018100      * from the answered domains' 3-level classification already
018200      * carried on the scores file.
018300      *
018400 01  WS-Weak-Literals.
018500     03  filler occurs 8 times.
018600         05  filler          pic x(12)   value spaces.
018700         05  filler          pic x(30)   value spaces.
018800         05  filler          pic 9(3)v99 value zero.
018900 01  WS-Weak-Table redefines WS-Weak-Literals.
019000     03  WS-Weak-Entry       occurs 8 times indexed by PT-Ix.
019100         05  WS-Point-Id         pic x(12).
019200         05  WS-Point-Label      pic x(30).
019300         05  WS-Point-Score      pic 9(3)v99.
019400      *
019500 01  WS-Strong-Literals.
019600     03  filler occurs 8 times.
019700         05  filler          pic x(12)   value spaces.
019800         05  filler          pic x(30)   value spaces.
019900         05  filler          pic 9(3)v99 value zero.
020000 01  WS-Strong-Table redefines WS-Strong-Literals.
020100     03  WS-Strong-Entry     occurs 8 times indexed by SG-Ix.
020200         05  WS-Strong-Id        pic x(12).
020300         05  WS-Strong-Label     pic x(30).
020400         05  WS-Strong-Score     pic 9(3)v99.
020500      *
020600 01  WS-Counters.
020700     03  WS-Rpt-Cnt          pic 9(2)   comp.
020800     03  WS-Weak-Cnt         pic 9(2)   comp.
020900     03  WS-Strong-Cnt       pic 9(2)   comp.
021000     03  WS-Sort-Ux          pic 9(2)   comp.
021100     03  WS-Sort-Swapped-Sw  pic x(1)   value "N".
021200         88  WS-Sort-Swapped        value "Y".
021300      *
021400 01  WS-Swap-Area.
021500     03  WS-Swap-Id          pic x(12).
021600     03  WS-Swap-Label       pic x(30).
021700     03  WS-Swap-Score       pic 9(3)v99.
021800     03  WS-Swap-Level       pic x(12).
021900     03  WS-Swap-Answered    pic x(1).
022000     03  filler              pic x(4).
022100      *
022200      * Print work fields - moved from the current table entry
022300      * ahead of each GENERATE, since Report Writer SOURCE items
022400      * must be simple data-names, not table elements varying by
022500      * an index that changes between GENERATE calls.
022600      *
022700 01  WS-Print-Work.
022800     03  WS-Prt-Domain-Label pic x(30).
022900     03  WS-Prt-Score-1dp    pic 9(3)v9.
023000     03  WS-Prt-Level-5      pic x(12).
023100      *
023200 01  WS-Sector-Label          pic x(45)   value spaces.
023300 01  WS-Sector-Found-Sw       pic x(1)    value "N".
023400     88  WS-Sector-Ok               value "Y".
023500      *
023600 01  Error-Messages.
023700     03  DG001           pic x(35) value
023800         "DG001 Unknown sector id passed - ".
023900     03  DG014           pic x(35) value
024000         "DG014 Cannot open scores file - ".
024100     03  DG015           pic x(35) value
024200         "DG015 Cannot open print file - ".
024300      *
024400 report section.
024500      *===============
024600      *
024700 rd  DG-Diagnostic-Report
024800     control      final
024900     page limit   56 lines
025000     heading      1
025100     first detail 8
025200     last detail  50
025300     footing      52.
025400      *
025500 01  Report-Head  type page heading.
025600     03  line   1.
025700         05  col 40 pic x(26)  value "DIAGNOSTIC DE TRANSMISSION".
025800     03  line   3.
025900         05  col  1  pic x(9)   value "SECTEUR :".
026000         05  col 11  pic x(45)  source WS-Sector-Label.
026100     03  line   4.
026200         05  col  1  pic x(14)  value "SCORE GLOBAL :".
026300         05  col 16  pic zz9.9  source WS-Prt-Score-1dp.
026400         05  col 22  pic x(2)   value "%".
026500         05  col 26  pic x(12)  source WS-Prt-Level-5.
026600     03  line   6.
026700         05  col  1  pic x(30)  value "DOMAINE".
026800         05  col 35  pic x(8)   value "SCORE %".
026900         05  col 46  pic x(6)   value "NIVEAU".
027000      *
027100 01  Report-Domain-Detail type detail.
027200     03  line + 1.
027300         05  col  1  pic x(30)  source WS-Prt-Domain-Label.
027400         05  col 35  pic zz9.9  source WS-Prt-Score-1dp.
027500         05  col 46  pic x(12)  source WS-Prt-Level-5.
027600      *
027700 01  Report-Weak-Head type detail.
027800     03  line + 2.
027900         05  col  1  pic x(30)  value "POINTS FAIBLES :".
028000      *
028100 01  Report-Weak-Detail type detail.
028200     03  line + 1.
028300         05  col  3  pic x(2)   value "- ".
028400         05  col  5  pic x(30)  source WS-Prt-Domain-Label.
028500         05  col 37  pic x(3)   value " : ".
028600         05  col 40  pic zz9.9  source WS-Prt-Score-1dp.
028700         05  col 46  pic x(1)   value "%".
028800      *
028900 01  Report-Strong-Head type detail.
029000     03  line + 2.
029100         05  col  1  pic x(30)  value "POINTS FORTS :".
029200      *
029300 01  Report-Strong-Detail type detail.
029400     03  line + 1.
029500         05  col  3  pic x(2)   value "- ".
029600         05  col  5  pic x(30)  source WS-Prt-Domain-Label.
029700         05  col 37  pic x(3)   value " : ".
029800         05  col 40  pic zz9.9  source WS-Prt-Score-1dp.
029900         05  col 46  pic x(1)   value "%".
030000      *
030100 01  Report-Trailer type control footing final.
030200     03  line + 2.
030300         05  col  1  pic x(30)  value
030400             "Nombre de domaines evalues :".
030500         05  col 32  pic zz9    source WS-Rpt-Cnt.
030600      *
030700 linkage section.
030800      *===============
030900      *
031000 01  Arg1                     pic x(12).
031100      *
031200 procedure division chaining Arg1.
031300      *=================================
031400      *
031500 AA000-Main                  section.
031600      *************************************
031700      * Batch flow - find the sector label, load and sort the
031800      * scores, band each domain, print the full report.
031900      *
032000     display  Prog-Name  " Starting".
032100     accept   WSA-Date from date YYYYMMDD.
032200     move     WSA-cc   to  WS-Year-CC.
032300     move     WSA-yy   to  WS-Year-YY.
032400     move     WSA-mm   to  WS-Month.
032500     move     WSA-dd   to  WS-Days.
032600     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
032700     display  "Run date " WS-Date.
032800      *
032900     perform  AA005-Find-Sector   thru AA005-Exit.
033000     if       not WS-Sector-Ok
033100              display  DG001  Arg1
033200              move     16  to  return-code
033300              goback.
033400      *
033500     perform  AA010-Open-Files    thru AA010-Exit.
033600     perform  AA020-Load-Scores   thru AA020-Exit.
033700     perform  AA030-Sort-Desc     thru AA030-Exit.
033800     perform  AA040-Extract-Weak-Strong thru AA040-Exit.
033900     perform  AA050-Print-Report  thru AA050-Exit.
034000      *
034100     close    DG-Scores-File  DG-Print-File.
034200     display  "DGRPORT domains reported - " WS-Rpt-Cnt.
034300     move     zero  to  return-code.
034400     goback.
034500      *
034600 AA005-Find-Sector            section.
034700      *************************************
034800     move     "N"  to  WS-Sector-Found-Sw.
034900     perform  AA0051-Test-Sector thru AA0051-Exit
035000              varying SC-Ix from 1 by 1
035100              until   SC-Ix > DG-Sector-Count
035200                   or WS-Sector-Ok.
035300 AA005-Exit.
035400     exit     section.
035500 AA0051-Test-Sector.
035600     if       SC-Sector-Id (SC-Ix) = Arg1
035700              move  "Y"  to  WS-Sector-Found-Sw
035800              move  SC-Label (SC-Ix)  to  WS-Sector-Label
035900     end-if.
036000 AA0051-Exit.
036100     exit.
036200      *
036300 AA010-Open-Files             section.
036400      *************************************
036500     open     input   DG-Scores-File.
036600     if       not WS-Scores-Ok
036700              display  DG014  WS-Scores-Status
036800              move     16  to  return-code
036900              goback.
037000     open     output  DG-Print-File.
037100     if       not WS-Print-Ok
037200              display  DG015  WS-Print-Status
037300              move     16  to  return-code
037400              goback.
037500 AA010-Exit.
037600     exit     section.
037700      *
037800 AA020-Load-Scores            section.
037900      *************************************
038000      * The __global__ trailer record is captured separately;
038100      * every other record becomes one entry of WS-Rpt-Table.
038200      *
038300     move     zero  to  WS-Rpt-Cnt.
038400     read     DG-Scores-File
038500              at end  set  WS-Eof  to true.
038600     perform  AA021-One-Record thru AA021-Exit
038700              until   WS-Eof.
038800     go       to AA020-Exit.
038900 AA021-One-Record.
039000     if       SR-Domain-Id = "__global__"
039100              move  SR-Score  to  WS-Global-Score
039200              move  SR-Level  to  WS-Global-Level-3
039300     else
039400              add   1  to  WS-Rpt-Cnt
039500              set   RP-Ix  to  WS-Rpt-Cnt
039600              move  SR-Domain-Id   to  WS-Rpt-Domain-Id (RP-Ix)
039700              move  SR-Score       to  WS-Rpt-Score      (RP-Ix)
039800              move  SR-Level       to  WS-Rpt-Level-3    (RP-Ix)
039900              move  SR-Answered-Sw to  WS-Rpt-Answered-Sw (RP-Ix)
040000              perform AA022-Lookup-Label thru AA022-Exit
040100     end-if.
040200     read     DG-Scores-File
040300              at end  set  WS-Eof  to true.
040400 AA021-Exit.
040500     exit.
040600 AA022-Lookup-Label.
040700     move     spaces  to  WS-Rpt-Domain-Label (RP-Ix).
040800     perform  AA0221-Test-Domain thru AA0221-Exit
040900              varying DM-Ix from 1 by 1
041000              until   DM-Ix > DG-Domain-Count.
041100 AA022-Exit.
041200     exit.
041300 AA0221-Test-Domain.
041400     if       DM-Domain-Id (DM-Ix) = WS-Rpt-Domain-Id (RP-Ix)
041500              move  DM-Label (DM-Ix)
041600                              to  WS-Rpt-Domain-Label (RP-Ix)
041700              set   DM-Ix  to  DG-Domain-Count
041800     end-if.
041900 AA0221-Exit.
042000     exit.
042100 AA020-Exit.
042200     exit     section.
042300      *
042400 AA030-Sort-Desc               section.
042500      *************************************
042600      * Bubble sort, descending by score - table is 8 entries
042700      * or fewer so a SORT verb / extra file is not warranted.
042800      *
042900     move     "Y"  to  WS-Sort-Swapped-Sw.
043000 AA031-Pass.
043100     if       not WS-Sort-Swapped
043200              go to AA030-Exit.
043300     move     "N"  to  WS-Sort-Swapped-Sw.
043400     perform  AA032-Compare-Pair thru AA032-Exit
043500              varying WS-Sort-Ux from 1 by 1
043600              until   WS-Sort-Ux > WS-Rpt-Cnt - 1.
043700     go       to AA031-Pass.
043800 AA032-Compare-Pair.
043900     set      RP-Ix  to  WS-Sort-Ux.
044000     if       WS-Rpt-Score (RP-Ix) < WS-Rpt-Score (RP-Ix + 1)
044100              move  WS-Rpt-Entry (RP-Ix)   to  WS-Swap-Area
044200              set   RP-Ix  up  by  1
044300              move  WS-Rpt-Entry (RP-Ix)
044400                              to  WS-Rpt-Entry (RP-Ix - 1)
044500              move  WS-Swap-Area  to  WS-Rpt-Entry (RP-Ix)
044600     end-if.
044700 AA032-Exit.
044800     exit.
044900 AA030-Exit.
045000     exit     section.
045100      *
045200 AA040-Extract-Weak-Strong    section.
045300      *************************************
045400      * Weak / strong lists drawn from the (already descending)
045500      * table, then each re-sorted to its own required order.
045600      *
045700     move     zero  to  WS-Weak-Cnt.
045800     move     zero  to  WS-Strong-Cnt.
045900     perform  AA041-Classify-One thru AA041-Exit
046000              varying RP-Ix from 1 by 1
046100              until   RP-Ix > WS-Rpt-Cnt.
046200     perform  AA043-Sort-Weak-Asc    thru AA043-Exit.
046300     perform  AA044-Sort-Strong-Desc thru AA044-Exit.
046400     go       to AA040-Exit.
046500 AA041-Classify-One.
046600     if       WS-Rpt-Answered (RP-Ix)
046700              if    WS-Rpt-Level-3 (RP-Ix) = "STRONG"
046800                    add  1  to  WS-Strong-Cnt
046900                    set  SG-Ix  to  WS-Strong-Cnt
047000                    move WS-Rpt-Domain-Id    (RP-Ix)
047100                                 to WS-Strong-Id      (SG-Ix)
047200                    move WS-Rpt-Domain-Label (RP-Ix)
047300                                 to WS-Strong-Label   (SG-Ix)
047400                    move WS-Rpt-Score        (RP-Ix)
047500                                 to WS-Strong-Score   (SG-Ix)
047600              else
047700                    add  1  to  WS-Weak-Cnt
047800                    set  PT-Ix  to  WS-Weak-Cnt
047900                    move WS-Rpt-Domain-Id    (RP-Ix)
048000                                 to WS-Point-Id       (PT-Ix)
048100                    move WS-Rpt-Domain-Label (RP-Ix)
048200                                 to WS-Point-Label    (PT-Ix)
048300                    move WS-Rpt-Score        (RP-Ix)
048400                                 to WS-Point-Score    (PT-Ix)
048500              end-if
048600     end-if.
048700 AA041-Exit.
048800     exit.
048900 AA043-Sort-Weak-Asc.
049000     move     "Y"  to  WS-Sort-Swapped-Sw.
049100 AA0431-Pass.
049200     if       not WS-Sort-Swapped
049300              go to AA043-Exit.
049400     move     "N"  to  WS-Sort-Swapped-Sw.
049500     perform  AA0432-Compare-Pair thru AA0432-Exit
049600              varying WS-Sort-Ux from 1 by 1
049700              until   WS-Sort-Ux > WS-Weak-Cnt - 1.
049800     go       to AA0431-Pass.
049900 AA0432-Compare-Pair.
050000     set      PT-Ix  to  WS-Sort-Ux.
050100     if       WS-Point-Score (PT-Ix) > WS-Point-Score (PT-Ix + 1)
050200              move  WS-Weak-Entry (PT-Ix)  to  WS-Swap-Area
050300              set   PT-Ix  up  by  1
050400              move  WS-Weak-Entry (PT-Ix)
050500                              to  WS-Weak-Entry (PT-Ix - 1)
050600              move  WS-Swap-Area  to  WS-Weak-Entry (PT-Ix)
050700              move  "Y"  to  WS-Sort-Swapped-Sw
050800     end-if.
050900 AA0432-Exit.
051000     exit.
051100 AA043-Exit.
051200     exit.
051300 AA044-Sort-Strong-Desc.
051400     move     "Y"  to  WS-Sort-Swapped-Sw.
051500 AA0441-Pass.
051600     if       not WS-Sort-Swapped
051700              go to AA044-Exit.
051800     move     "N"  to  WS-Sort-Swapped-Sw.
051900     perform  AA0442-Compare-Pair thru AA0442-Exit
052000              varying WS-Sort-Ux from 1 by 1
052100              until   WS-Sort-Ux > WS-Strong-Cnt - 1.
052200     go       to AA0441-Pass.
052300 AA0442-Compare-Pair.
052400     set      SG-Ix  to  WS-Sort-Ux.
052500     if       WS-Strong-Score (SG-Ix) <
052600              WS-Strong-Score (SG-Ix + 1)
052700              move  WS-Strong-Entry (SG-Ix)  to  WS-Swap-Area
052800              set   SG-Ix  up  by  1
052900              move  WS-Strong-Entry (SG-Ix)
053000                              to  WS-Strong-Entry (SG-Ix - 1)
053100              move  WS-Swap-Area  to  WS-Strong-Entry (SG-Ix)
053200              move  "Y"  to  WS-Sort-Swapped-Sw
053300     end-if.
053400 AA0442-Exit.
053500     exit.
053600 AA044-Exit.
053700     exit.
053800 AA040-Exit.
053900     exit     section.
054000      *
054100 BB010-Classify-5Lvl           section.
054200      *************************************
054300      * Bands WS-Prt-Score-1dp (already moved by the caller)
054400      * into WS-Prt-Level-5 by table search, highest floor first.
054500      *
054600     set      B5-Ix  to  1.
054700 BB011-Test-Band.
054800     if       WS-Prt-Score-1dp not < WS-Band5-Floor (B5-Ix)
054900              move  WS-Band5-Name (B5-Ix)  to  WS-Prt-Level-5
055000              go    to BB010-Exit
055100     end-if.
055200     set      B5-Ix  up  by  1.
055300     if       B5-Ix < 6
055400              go       to BB011-Test-Band.
055500     move     "Critique"  to  WS-Prt-Level-5.
055600 BB010-Exit.
055700     exit     section.
055800      *
055900 AA050-Print-Report            section.
056000      *************************************
056100      * Heading fields for page 1 use the global score, then one
056200      * GENERATE per domain, then the weak / strong sections.
056300      *
056400     compute  WS-Prt-Score-1dp rounded = WS-Global-Score.
056500     perform  BB010-Classify-5Lvl thru BB010-Exit.
056600      *
056700     initiate DG-Diagnostic-Report.
056800     perform  AA051-Print-One-Domain thru AA051-Exit
056900              varying RP-Ix from 1 by 1
057000              until   RP-Ix > WS-Rpt-Cnt.
057100      *
057200     if       WS-Weak-Cnt > zero
057300              generate Report-Weak-Head
057400              perform  AA052-Print-Weak thru AA052-Exit
057500                       varying PT-Ix from 1 by 1
057600                       until   PT-Ix > WS-Weak-Cnt
057700     end-if.
057800      *
057900     if       WS-Strong-Cnt > zero
058000              generate Report-Strong-Head
058100              perform  AA053-Print-Strong thru AA053-Exit
058200                       varying SG-Ix from 1 by 1
058300                       until   SG-Ix > WS-Strong-Cnt
058400     end-if.
058500      *
058600     terminate DG-Diagnostic-Report.
058700 AA050-Exit.
058800     exit     section.
058900 AA051-Print-One-Domain.
059000     move     WS-Rpt-Domain-Label (RP-Ix) to  WS-Prt-Domain-Label.
059100     compute  WS-Prt-Score-1dp rounded = WS-Rpt-Score (RP-Ix).
059200     perform  BB010-Classify-5Lvl thru BB010-Exit.
059300     generate Report-Domain-Detail.
059400 AA051-Exit.
059500     exit.
059600 AA052-Print-Weak.
059700     move     WS-Point-Label (PT-Ix)  to  WS-Prt-Domain-Label.
059800     compute  WS-Prt-Score-1dp rounded = WS-Point-Score (PT-Ix).
059900     generate Report-Weak-Detail.
060000 AA052-Exit.
060100     exit.
060200 AA053-Print-Strong.
060300     move     WS-Strong-Label (SG-Ix)  to  WS-Prt-Domain-Label.
060400     compute  WS-Prt-Score-1dp rounded = WS-Strong-Score (SG-Ix).
060500     generate Report-Strong-Detail.
060600 AA053-Exit.
060700     exit.
