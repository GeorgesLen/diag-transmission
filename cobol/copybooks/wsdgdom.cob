000100      *****************************************************
000200      *                                                   *
000300      *  Record Definition For The Domain Referential     *
000400      *      Compiled-in table - NOT a data file          *
000500      *      Uses DM-Domain-Id as key (search all)        *
000600      *****************************************************
000700      * Table size 8 entries x 122 bytes = 976 bytes.
000800      *
000900      * 12/02/26 vbc - Created for diagnostic work.
001000      * 16/02/26 vbc - Desc text trimmed to fit x(80).
001100      *
001200 01  DG-Domain-Referential-Data.
001300     03  filler  pic x(12) value "finance".
001400     03  filler  pic x(30) value "Finance".
001500     03  filler  pic x(80) value
001600         "Comptes, tresorerie et pilotage financier.".
001700     03  filler  pic x(12) value "rh".
001800     03  filler  pic x(30) value "Ressources Humaines".
001900     03  filler  pic x(80) value
002000         "Recrutement, personnel et climat social.".
002100     03  filler  pic x(12) value "commercial".
002200     03  filler  pic x(30) value "Commercial & Marketing".
002300     03  filler  pic x(80) value
002400         "Vente, prospection et notoriete commerciale.".
002500     03  filler  pic x(12) value "production".
002600     03  filler  pic x(30) value "Production & Operations".
002700     03  filler  pic x(80) value
002800         "Fabrication, logistique et operations.".
002900     03  filler  pic x(12) value "juridique".
003000     03  filler  pic x(30) value "Juridique & Conformite".
003100     03  filler  pic x(80) value
003200         "Contrats, conformite et gestion des risques.".
003300     03  filler  pic x(12) value "si".
003400     03  filler  pic x(30) value "Systemes d'Information".
003500     03  filler  pic x(80) value
003600         "Infrastructure, applications et securite.".
003700     03  filler  pic x(12) value "strategie".
003800     03  filler  pic x(30) value "Strategie & Gouvernance".
003900     03  filler  pic x(80) value
004000         "Vision et pilotage strategique de la societe.".
004100     03  filler  pic x(12) value "organisation".
004200     03  filler  pic x(30) value "Organisation & Processus".
004300     03  filler  pic x(80) value
004400         "Organigramme et efficacite des processus.".
004500      *
004600 01  DG-Domain-Table redefines DG-Domain-Referential-Data.
004700     03  DG-Domain-Entry            occurs 8 times
004800                                     indexed by DM-Ix.
004900         05  DM-Domain-Id           pic x(12).
005000         05  DM-Label               pic x(30).
005100         05  DM-Desc                pic x(80).
005200      *
005300 01  DG-Domain-Count                pic 9(2)    comp   value 8.
