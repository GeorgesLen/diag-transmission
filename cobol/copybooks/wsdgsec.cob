000100      *****************************************************
000200      *                                                   *
000300      *  Record Definition For The Sector Referential     *
000400      *      Compiled-in table - NOT a data file          *
000500      *      Uses SC-Sector-Id as key (search all)        *
000600      *****************************************************
000700      * Table size 10 entries x 57 bytes = 570 bytes.
000800      * Extra map 10 entries x 45 bytes = 450 bytes.
000900      *
001000      * 12/02/26 vbc - Created for diagnostic work.
001100      *
001200 01  DG-Sector-Referential-Data.
001300     03  filler  pic x(12) value "industrie".
001400     03  filler  pic x(45) value "Industrie & fabrication".
001500     03  filler  pic x(12) value "construction".
001600     03  filler  pic x(45) value "Construction / BTP".
001700     03  filler  pic x(12) value "retail".
001800     03  filler  pic x(45) value
001900         "Commerce de detail & distribution".
002000     03  filler  pic x(12) value "hotellerie".
002100     03  filler  pic x(45) value
002200         "Hotellerie, restauration & tourisme".
002300     03  filler  pic x(12) value "services_pro".
002400     03  filler  pic x(45) value "Services professionnels".
002500     03  filler  pic x(12) value "sante".
002600     03  filler  pic x(45) value "Sante & medico-social".
002700     03  filler  pic x(12) value "tech".
002800     03  filler  pic x(45) value "Tech / numerique / start-up".
002900     03  filler  pic x(12) value "logistique".
003000     03  filler  pic x(45) value "Transport & logistique".
003100     03  filler  pic x(12) value "agro".
003200     03  filler  pic x(45) value "Agriculture & agroalimentaire".
003300     03  filler  pic x(12) value "asso".
003400     03  filler  pic x(45) value
003500         "Associations & organisations non lucratives".
003600      *
003700 01  DG-Sector-Table redefines DG-Sector-Referential-Data.
003800     03  DG-Sector-Entry            occurs 10 times
003900                                     indexed by SC-Ix.
004000         05  SC-Sector-Id           pic x(12).
004100         05  SC-Label               pic x(45).
004200      *
004300 01  DG-Sector-Count                pic 9(2)    comp   value 10.
004400      *
004500      * Sector extra-question map - each sector adds exactly one
004600      * extra question to one target domain (see BB020 in dgbldq).
004700      * 07/03/26 vbc - Created, one entry per sector, fixed order
004800      *                matches DG-Sector-Table above.
004900      *
005000 01  DG-Sector-Extra-Data.
005100     03  filler pic x(12) value "industrie".
005200     03  filler pic x(12) value "finance".
005300     03  filler pic x(20) value "finance_101".
005400     03  filler pic x(1)  value "S".
005500     03  filler pic x(12) value "construction".
005600     03  filler pic x(12) value "finance".
005700     03  filler pic x(20) value "finance_201".
005800     03  filler pic x(1)  value "B".
005900     03  filler pic x(12) value "retail".
006000     03  filler pic x(12) value "finance".
006100     03  filler pic x(20) value "finance_301".
006200     03  filler pic x(1)  value "S".
006300     03  filler pic x(12) value "hotellerie".
006400     03  filler pic x(12) value "rh".
006500     03  filler pic x(20) value "rh_401".
006600     03  filler pic x(1)  value "S".
006700     03  filler pic x(12) value "services_pro".
006800     03  filler pic x(12) value "rh".
006900     03  filler pic x(20) value "rh_501".
007000     03  filler pic x(1)  value "S".
007100     03  filler pic x(12) value "sante".
007200     03  filler pic x(12) value "rh".
007300     03  filler pic x(20) value "rh_601".
007400     03  filler pic x(1)  value "B".
007500     03  filler pic x(12) value "tech".
007600     03  filler pic x(12) value "rh".
007700     03  filler pic x(20) value "rh_701".
007800     03  filler pic x(1)  value "S".
007900     03  filler pic x(12) value "logistique".
008000     03  filler pic x(12) value "finance".
008100     03  filler pic x(20) value "finance_801".
008200     03  filler pic x(1)  value "S".
008300     03  filler pic x(12) value "agro".
008400     03  filler pic x(12) value "finance".
008500     03  filler pic x(20) value "finance_901".
008600     03  filler pic x(1)  value "B".
008700     03  filler pic x(12) value "asso".
008800     03  filler pic x(12) value "finance".
008900     03  filler pic x(20) value "finance_1001".
009000     03  filler pic x(1)  value "S".
009100      *
009200 01  DG-Sector-Extra-Table redefines DG-Sector-Extra-Data.
009300     03  DG-Sector-Extra-Entry      occurs 10 times
009400                                     indexed by SX-Ix.
009500         05  SX-Sector-Id           pic x(12).
009600         05  SX-Target-Domain-Id    pic x(12).
009700         05  SX-Question-Id         pic x(20).
009800         05  SX-Type                pic x(1).
