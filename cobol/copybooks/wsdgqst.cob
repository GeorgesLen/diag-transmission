000100      *****************************************************
000200      *                                                   *
000300      *  Record Definition For The Question Referential   *
000400      *      Compiled-in table - NOT a data file          *
000500      *      Common trunk (48) + sector extras (10) = 58  *
000600      *****************************************************
000700      * Table size 58 entries x 168 bytes = 9744 bytes.
000800      * QD-Sector-Id = "*" for common trunk entries.
000900      *
001000      * 12/02/26 vbc - Created for diagnostic work.
001100      * 19/02/26 vbc - Extra qs appended after common per dom.
001200      *
001300 01  DG-Question-Referential-Data.
001400     03  filler pic x(12) value "finance".
001500     03  filler pic x(20) value "finance_1".
001600     03  filler pic x(1)  value "S".
001700     03  filler pic 9(1)v9(2) value 1.00.
001800     03  filler pic x(12) value "*".
001900     03  filler pic x(120) value
002000         "Situation financiere et pilotage budgetaire.".
002100     03  filler pic x(12) value "finance".
002200     03  filler pic x(20) value "finance_2".
002300     03  filler pic x(1)  value "B".
002400     03  filler pic 9(1)v9(2) value 1.00.
002500     03  filler pic x(12) value "*".
002600     03  filler pic x(120) value
002700         "Situation financiere et pilotage budgetaire.".
002800     03  filler pic x(12) value "finance".
002900     03  filler pic x(20) value "finance_3".
003000     03  filler pic x(1)  value "B".
003100     03  filler pic 9(1)v9(2) value 1.00.
003200     03  filler pic x(12) value "*".
003300     03  filler pic x(120) value
003400         "Situation financiere et pilotage budgetaire.".
003500     03  filler pic x(12) value "finance".
003600     03  filler pic x(20) value "finance_4".
003700     03  filler pic x(1)  value "S".
003800     03  filler pic 9(1)v9(2) value 1.00.
003900     03  filler pic x(12) value "*".
004000     03  filler pic x(120) value
004100         "Situation financiere et pilotage budgetaire.".
004200     03  filler pic x(12) value "finance".
004300     03  filler pic x(20) value "finance_5".
004400     03  filler pic x(1)  value "B".
004500     03  filler pic 9(1)v9(2) value 1.00.
004600     03  filler pic x(12) value "*".
004700     03  filler pic x(120) value
004800         "Situation financiere et pilotage budgetaire.".
004900     03  filler pic x(12) value "finance".
005000     03  filler pic x(20) value "finance_6".
005100     03  filler pic x(1)  value "S".
005200     03  filler pic 9(1)v9(2) value 1.00.
005300     03  filler pic x(12) value "*".
005400     03  filler pic x(120) value
005500         "Situation financiere et pilotage budgetaire.".
005600     03  filler pic x(12) value "rh".
005700     03  filler pic x(20) value "rh_1".
005800     03  filler pic x(1)  value "B".
005900     03  filler pic 9(1)v9(2) value 1.00.
006000     03  filler pic x(12) value "*".
006100     03  filler pic x(120) value
006200         "Gestion des ressources humaines.".
006300     03  filler pic x(12) value "rh".
006400     03  filler pic x(20) value "rh_2".
006500     03  filler pic x(1)  value "S".
006600     03  filler pic 9(1)v9(2) value 1.00.
006700     03  filler pic x(12) value "*".
006800     03  filler pic x(120) value
006900         "Gestion des ressources humaines.".
007000     03  filler pic x(12) value "rh".
007100     03  filler pic x(20) value "rh_3".
007200     03  filler pic x(1)  value "B".
007300     03  filler pic 9(1)v9(2) value 1.00.
007400     03  filler pic x(12) value "*".
007500     03  filler pic x(120) value
007600         "Gestion des ressources humaines.".
007700     03  filler pic x(12) value "rh".
007800     03  filler pic x(20) value "rh_4".
007900     03  filler pic x(1)  value "S".
008000     03  filler pic 9(1)v9(2) value 1.00.
008100     03  filler pic x(12) value "*".
008200     03  filler pic x(120) value
008300         "Gestion des ressources humaines.".
008400     03  filler pic x(12) value "rh".
008500     03  filler pic x(20) value "rh_5".
008600     03  filler pic x(1)  value "B".
008700     03  filler pic 9(1)v9(2) value 1.00.
008800     03  filler pic x(12) value "*".
008900     03  filler pic x(120) value
009000         "Gestion des ressources humaines.".
009100     03  filler pic x(12) value "rh".
009200     03  filler pic x(20) value "rh_6".
009300     03  filler pic x(1)  value "S".
009400     03  filler pic 9(1)v9(2) value 1.00.
009500     03  filler pic x(12) value "*".
009600     03  filler pic x(120) value
009700         "Gestion des ressources humaines.".
009800     03  filler pic x(12) value "commercial".
009900     03  filler pic x(20) value "commercial_1".
010000     03  filler pic x(1)  value "B".
010100     03  filler pic 9(1)v9(2) value 1.00.
010200     03  filler pic x(12) value "*".
010300     03  filler pic x(120) value
010400         "Action commerciale et marketing de la societe.".
010500     03  filler pic x(12) value "commercial".
010600     03  filler pic x(20) value "commercial_2".
010700     03  filler pic x(1)  value "S".
010800     03  filler pic 9(1)v9(2) value 1.00.
010900     03  filler pic x(12) value "*".
011000     03  filler pic x(120) value
011100         "Action commerciale et marketing de la societe.".
011200     03  filler pic x(12) value "commercial".
011300     03  filler pic x(20) value "commercial_3".
011400     03  filler pic x(1)  value "B".
011500     03  filler pic 9(1)v9(2) value 1.00.
011600     03  filler pic x(12) value "*".
011700     03  filler pic x(120) value
011800         "Action commerciale et marketing de la societe.".
011900     03  filler pic x(12) value "commercial".
012000     03  filler pic x(20) value "commercial_4".
012100     03  filler pic x(1)  value "S".
012200     03  filler pic 9(1)v9(2) value 1.00.
012300     03  filler pic x(12) value "*".
012400     03  filler pic x(120) value
012500         "Action commerciale et marketing de la societe.".
012600     03  filler pic x(12) value "commercial".
012700     03  filler pic x(20) value "commercial_5".
012800     03  filler pic x(1)  value "S".
012900     03  filler pic 9(1)v9(2) value 1.00.
013000     03  filler pic x(12) value "*".
013100     03  filler pic x(120) value
013200         "Action commerciale et marketing de la societe.".
013300     03  filler pic x(12) value "commercial".
013400     03  filler pic x(20) value "commercial_6".
013500     03  filler pic x(1)  value "S".
013600     03  filler pic 9(1)v9(2) value 1.00.
013700     03  filler pic x(12) value "*".
013800     03  filler pic x(120) value
013900         "Action commerciale et marketing de la societe.".
014000     03  filler pic x(12) value "production".
014100     03  filler pic x(20) value "production_1".
014200     03  filler pic x(1)  value "B".
014300     03  filler pic 9(1)v9(2) value 1.00.
014400     03  filler pic x(12) value "*".
014500     03  filler pic x(120) value
014600         "Organisation de la production et des operations.".
014700     03  filler pic x(12) value "production".
014800     03  filler pic x(20) value "production_2".
014900     03  filler pic x(1)  value "S".
015000     03  filler pic 9(1)v9(2) value 1.00.
015100     03  filler pic x(12) value "*".
015200     03  filler pic x(120) value
015300         "Organisation de la production et des operations.".
015400     03  filler pic x(12) value "production".
015500     03  filler pic x(20) value "production_3".
015600     03  filler pic x(1)  value "S".
015700     03  filler pic 9(1)v9(2) value 1.00.
015800     03  filler pic x(12) value "*".
015900     03  filler pic x(120) value
016000         "Organisation de la production et des operations.".
016100     03  filler pic x(12) value "production".
016200     03  filler pic x(20) value "production_4".
016300     03  filler pic x(1)  value "B".
016400     03  filler pic 9(1)v9(2) value 1.00.
016500     03  filler pic x(12) value "*".
016600     03  filler pic x(120) value
016700         "Organisation de la production et des operations.".
016800     03  filler pic x(12) value "production".
016900     03  filler pic x(20) value "production_5".
017000     03  filler pic x(1)  value "S".
017100     03  filler pic 9(1)v9(2) value 1.00.
017200     03  filler pic x(12) value "*".
017300     03  filler pic x(120) value
017400         "Organisation de la production et des operations.".
017500     03  filler pic x(12) value "production".
017600     03  filler pic x(20) value "production_6".
017700     03  filler pic x(1)  value "B".
017800     03  filler pic 9(1)v9(2) value 1.00.
017900     03  filler pic x(12) value "*".
018000     03  filler pic x(120) value
018100         "Organisation de la production et des operations.".
018200     03  filler pic x(12) value "juridique".
018300     03  filler pic x(20) value "juridique_1".
018400     03  filler pic x(1)  value "B".
018500     03  filler pic 9(1)v9(2) value 1.00.
018600     03  filler pic x(12) value "*".
018700     03  filler pic x(120) value
018800         "Conformite juridique et gestion des risques.".
018900     03  filler pic x(12) value "juridique".
019000     03  filler pic x(20) value "juridique_2".
019100     03  filler pic x(1)  value "B".
019200     03  filler pic 9(1)v9(2) value 1.00.
019300     03  filler pic x(12) value "*".
019400     03  filler pic x(120) value
019500         "Conformite juridique et gestion des risques.".
019600     03  filler pic x(12) value "juridique".
019700     03  filler pic x(20) value "juridique_3".
019800     03  filler pic x(1)  value "S".
019900     03  filler pic 9(1)v9(2) value 1.00.
020000     03  filler pic x(12) value "*".
020100     03  filler pic x(120) value
020200         "Conformite juridique et gestion des risques.".
020300     03  filler pic x(12) value "juridique".
020400     03  filler pic x(20) value "juridique_4".
020500     03  filler pic x(1)  value "S".
020600     03  filler pic 9(1)v9(2) value 1.00.
020700     03  filler pic x(12) value "*".
020800     03  filler pic x(120) value
020900         "Conformite juridique et gestion des risques.".
021000     03  filler pic x(12) value "juridique".
021100     03  filler pic x(20) value "juridique_5".
021200     03  filler pic x(1)  value "B".
021300     03  filler pic 9(1)v9(2) value 1.00.
021400     03  filler pic x(12) value "*".
021500     03  filler pic x(120) value
021600         "Conformite juridique et gestion des risques.".
021700     03  filler pic x(12) value "juridique".
021800     03  filler pic x(20) value "juridique_6".
021900     03  filler pic x(1)  value "B".
022000     03  filler pic 9(1)v9(2) value 1.00.
022100     03  filler pic x(12) value "*".
022200     03  filler pic x(120) value
022300         "Conformite juridique et gestion des risques.".
022400     03  filler pic x(12) value "si".
022500     03  filler pic x(20) value "si_1".
022600     03  filler pic x(1)  value "S".
022700     03  filler pic 9(1)v9(2) value 1.00.
022800     03  filler pic x(12) value "*".
022900     03  filler pic x(120) value
023000         "Systemes d'information et securite informatique.".
023100     03  filler pic x(12) value "si".
023200     03  filler pic x(20) value "si_2".
023300     03  filler pic x(1)  value "B".
023400     03  filler pic 9(1)v9(2) value 1.00.
023500     03  filler pic x(12) value "*".
023600     03  filler pic x(120) value
023700         "Systemes d'information et securite informatique.".
023800     03  filler pic x(12) value "si".
023900     03  filler pic x(20) value "si_3".
024000     03  filler pic x(1)  value "S".
024100     03  filler pic 9(1)v9(2) value 1.00.
024200     03  filler pic x(12) value "*".
024300     03  filler pic x(120) value
024400         "Systemes d'information et securite informatique.".
024500     03  filler pic x(12) value "si".
024600     03  filler pic x(20) value "si_4".
024700     03  filler pic x(1)  value "S".
024800     03  filler pic 9(1)v9(2) value 1.00.
024900     03  filler pic x(12) value "*".
025000     03  filler pic x(120) value
025100         "Systemes d'information et securite informatique.".
025200     03  filler pic x(12) value "si".
025300     03  filler pic x(20) value "si_5".
025400     03  filler pic x(1)  value "B".
025500     03  filler pic 9(1)v9(2) value 1.00.
025600     03  filler pic x(12) value "*".
025700     03  filler pic x(120) value
025800         "Systemes d'information et securite informatique.".
025900     03  filler pic x(12) value "si".
026000     03  filler pic x(20) value "si_6".
026100     03  filler pic x(1)  value "B".
026200     03  filler pic 9(1)v9(2) value 1.00.
026300     03  filler pic x(12) value "*".
026400     03  filler pic x(120) value
026500         "Systemes d'information et securite informatique.".
026600     03  filler pic x(12) value "strategie".
026700     03  filler pic x(20) value "strategie_1".
026800     03  filler pic x(1)  value "S".
026900     03  filler pic 9(1)v9(2) value 1.00.
027000     03  filler pic x(12) value "*".
027100     03  filler pic x(120) value
027200         "Strategie et gouvernance de la societe.".
027300     03  filler pic x(12) value "strategie".
027400     03  filler pic x(20) value "strategie_2".
027500     03  filler pic x(1)  value "S".
027600     03  filler pic 9(1)v9(2) value 1.00.
027700     03  filler pic x(12) value "*".
027800     03  filler pic x(120) value
027900         "Strategie et gouvernance de la societe.".
028000     03  filler pic x(12) value "strategie".
028100     03  filler pic x(20) value "strategie_3".
028200     03  filler pic x(1)  value "S".
028300     03  filler pic 9(1)v9(2) value 1.00.
028400     03  filler pic x(12) value "*".
028500     03  filler pic x(120) value
028600         "Strategie et gouvernance de la societe.".
028700     03  filler pic x(12) value "strategie".
028800     03  filler pic x(20) value "strategie_4".
028900     03  filler pic x(1)  value "B".
029000     03  filler pic 9(1)v9(2) value 1.00.
029100     03  filler pic x(12) value "*".
029200     03  filler pic x(120) value
029300         "Strategie et gouvernance de la societe.".
029400     03  filler pic x(12) value "strategie".
029500     03  filler pic x(20) value "strategie_5".
029600     03  filler pic x(1)  value "B".
029700     03  filler pic 9(1)v9(2) value 1.00.
029800     03  filler pic x(12) value "*".
029900     03  filler pic x(120) value
030000         "Strategie et gouvernance de la societe.".
030100     03  filler pic x(12) value "strategie".
030200     03  filler pic x(20) value "strategie_6".
030300     03  filler pic x(1)  value "S".
030400     03  filler pic 9(1)v9(2) value 1.00.
030500     03  filler pic x(12) value "*".
030600     03  filler pic x(120) value
030700         "Strategie et gouvernance de la societe.".
030800     03  filler pic x(12) value "organisation".
030900     03  filler pic x(20) value "organisation_1".
031000     03  filler pic x(1)  value "B".
031100     03  filler pic 9(1)v9(2) value 1.00.
031200     03  filler pic x(12) value "*".
031300     03  filler pic x(120) value
031400         "Organisation interne et efficacite des processus.".
031500     03  filler pic x(12) value "organisation".
031600     03  filler pic x(20) value "organisation_2".
031700     03  filler pic x(1)  value "S".
031800     03  filler pic 9(1)v9(2) value 1.00.
031900     03  filler pic x(12) value "*".
032000     03  filler pic x(120) value
032100         "Organisation interne et efficacite des processus.".
032200     03  filler pic x(12) value "organisation".
032300     03  filler pic x(20) value "organisation_3".
032400     03  filler pic x(1)  value "S".
032500     03  filler pic 9(1)v9(2) value 1.00.
032600     03  filler pic x(12) value "*".
032700     03  filler pic x(120) value
032800         "Organisation interne et efficacite des processus.".
032900     03  filler pic x(12) value "organisation".
033000     03  filler pic x(20) value "organisation_4".
033100     03  filler pic x(1)  value "S".
033200     03  filler pic 9(1)v9(2) value 1.00.
033300     03  filler pic x(12) value "*".
033400     03  filler pic x(120) value
033500         "Organisation interne et efficacite des processus.".
033600     03  filler pic x(12) value "organisation".
033700     03  filler pic x(20) value "organisation_5".
033800     03  filler pic x(1)  value "S".
033900     03  filler pic 9(1)v9(2) value 1.00.
034000     03  filler pic x(12) value "*".
034100     03  filler pic x(120) value
034200         "Organisation interne et efficacite des processus.".
034300     03  filler pic x(12) value "organisation".
034400     03  filler pic x(20) value "organisation_6".
034500     03  filler pic x(1)  value "S".
034600     03  filler pic 9(1)v9(2) value 1.00.
034700     03  filler pic x(12) value "*".
034800     03  filler pic x(120) value
034900         "Organisation interne et efficacite des processus.".
035000     03  filler pic x(12) value "finance".
035100     03  filler pic x(20) value "finance_101".
035200     03  filler pic x(1)  value "S".
035300     03  filler pic 9(1)v9(2) value 1.00.
035400     03  filler pic x(12) value "industrie".
035500     03  filler pic x(120) value
035600         "Situation financiere et pilotage budgetaire (secteur).".
035700     03  filler pic x(12) value "finance".
035800     03  filler pic x(20) value "finance_201".
035900     03  filler pic x(1)  value "B".
036000     03  filler pic 9(1)v9(2) value 1.00.
036100     03  filler pic x(12) value "construction".
036200     03  filler pic x(120) value
036300         "Situation financiere et pilotage budgetaire (secteur).".
036400     03  filler pic x(12) value "finance".
036500     03  filler pic x(20) value "finance_301".
036600     03  filler pic x(1)  value "S".
036700     03  filler pic 9(1)v9(2) value 1.00.
036800     03  filler pic x(12) value "retail".
036900     03  filler pic x(120) value
037000         "Situation financiere et pilotage budgetaire (secteur).".
037100     03  filler pic x(12) value "rh".
037200     03  filler pic x(20) value "rh_401".
037300     03  filler pic x(1)  value "S".
037400     03  filler pic 9(1)v9(2) value 1.00.
037500     03  filler pic x(12) value "hotellerie".
037600     03  filler pic x(120) value
037700         "Gestion des ressources humaines (secteur).".
037800     03  filler pic x(12) value "rh".
037900     03  filler pic x(20) value "rh_501".
038000     03  filler pic x(1)  value "S".
038100     03  filler pic 9(1)v9(2) value 1.00.
038200     03  filler pic x(12) value "services_pro".
038300     03  filler pic x(120) value
038400         "Gestion des ressources humaines (secteur).".
038500     03  filler pic x(12) value "rh".
038600     03  filler pic x(20) value "rh_601".
038700     03  filler pic x(1)  value "B".
038800     03  filler pic 9(1)v9(2) value 1.00.
038900     03  filler pic x(12) value "sante".
039000     03  filler pic x(120) value
039100         "Gestion des ressources humaines (secteur).".
039200     03  filler pic x(12) value "rh".
039300     03  filler pic x(20) value "rh_701".
039400     03  filler pic x(1)  value "S".
039500     03  filler pic 9(1)v9(2) value 1.00.
039600     03  filler pic x(12) value "tech".
039700     03  filler pic x(120) value
039800         "Gestion des ressources humaines (secteur).".
039900     03  filler pic x(12) value "finance".
040000     03  filler pic x(20) value "finance_801".
040100     03  filler pic x(1)  value "S".
040200     03  filler pic 9(1)v9(2) value 1.00.
040300     03  filler pic x(12) value "logistique".
040400     03  filler pic x(120) value
040500         "Situation financiere et pilotage budgetaire (secteur).".
040600     03  filler pic x(12) value "finance".
040700     03  filler pic x(20) value "finance_901".
040800     03  filler pic x(1)  value "B".
040900     03  filler pic 9(1)v9(2) value 1.00.
041000     03  filler pic x(12) value "agro".
041100     03  filler pic x(120) value
041200         "Situation financiere et pilotage budgetaire (secteur).".
041300     03  filler pic x(12) value "finance".
041400     03  filler pic x(20) value "finance_1001".
041500     03  filler pic x(1)  value "S".
041600     03  filler pic 9(1)v9(2) value 1.00.
041700     03  filler pic x(12) value "asso".
041800     03  filler pic x(120) value
041900         "Situation financiere et pilotage budgetaire (secteur).".
042000      *
042100 01  DG-Question-Table redefines DG-Question-Referential-Data.
042200     03  DG-Question-Entry          occurs 58 times
042300                                     indexed by QD-Ix.
042400         05  QD-Domain-Id           pic x(12).
042500         05  QD-Question-Id         pic x(20).
042600         05  QD-Type                pic x(1).
042700         05  QD-Weight              pic 9(1)v9(2).
042800         05  QD-Sector-Id           pic x(12).
042900         05  QD-Text                pic x(120).
043000      *
043100 01  DG-Question-Count              pic 9(2)    comp   value 58.
043200 01  DG-Common-Per-Domain           pic 9(1)    comp   value 6.
