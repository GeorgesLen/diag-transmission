000100      *****************************************************
000200      *                                                   *
000300      *  Record Definition For Score Result Records       *
000400      *      Used by SCORES file                          *
000500      *      Line sequential, fixed 34 bytes              *
000600      *****************************************************
000700      *  File size 34 bytes (30 data + 4 filler pad).
000800      *  SR-Domain-Id = "__global__" for the overall score.
000850      *  SR-Answered-Sw carries the answered flag through to
000870      *  dgrport for the weak/strong exclusion rule (space
000880      *  on the __global__ trailer, not meaningful there).
000900      *
001000      * 20/02/26 vbc - Created for diagnostic work.
001050      * 09/03/26 vbc - Added SR-Answered-Sw.
001100      *
001200 01  DG-Score-Record.
001300     03  SR-Domain-Id            pic x(12).
001400     03  SR-Score                pic 9(3)v9(2).
001500     03  SR-Level                pic x(12).
001550     03  SR-Answered-Sw          pic x(1).
001560         88  SR-Answered                value "Y".
001570         88  SR-Not-Answered            value "N".
001600     03  filler                  pic x(4).
