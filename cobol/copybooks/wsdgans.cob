000100      *****************************************************
000200      *                                                   *
000300      *  Record Definition For Answer Records             *
000400      *      Used by ANSWERS, TEMPLATE & SAMPLE files     *
000500      *      Line sequential, fixed 40 bytes              *
000600      *****************************************************
000700      *  File size 40 bytes (37 data + 3 filler pad).
000800      *
000900      * 20/02/26 vbc - Created for diagnostic work.
001000      *
001100 01  DG-Answer-Record.
001200     03  AN-Domain-Id            pic x(12).
001300     03  AN-Question-Id          pic x(20).
001400     03  AN-Answer               pic x(5).
001500     03  filler                  pic x(3).
