000100      *****************************************************
000200      *                                                   *
000300      *  Working Table For A Built Questionnaire          *
000400      *      Filled by dgbldq for one requested sector    *
000500      *      Shared via linkage by dgtmplt, dgsampl,      *
000600      *      dgscore and dgscalc.                         *
000700      *****************************************************
000800      *  8 domains x (up to 7 questions x 34 bytes + fillers).
000900      *
001000      * 21/02/26 vbc - Created for diagnostic work.
001100      * 25/02/26 vbc - Widened Wt-Qst-Cnt from 9 to comp for
001200      *                consistency with other subscripts.
001250      * 09/03/26 vbc - Added FILLER pads per shop standard.
001300      *
001400 01  DG-Built-Questionnaire.
001500     03  WT-Sector-Id            pic x(12).
001600     03  WT-Domain-Cnt           pic 9(2)   comp.
001700     03  WT-Domain-Entry         occurs 8 times
001800                                  indexed by WT-Dx.
001900         05  WT-Domain-Id        pic x(12).
002000         05  WT-Domain-Label     pic x(30).
002100         05  WT-Qst-Cnt          pic 9(2)   comp.
002200         05  WT-Answered-Flag    pic x(1).
002300             88  WT-Answered            value "Y".
002400             88  WT-Not-Answered        value "N".
002500         05  WT-Weighted-Sum     pic s9(5)v9(2) comp-3.
002600         05  WT-Weight-Sum       pic s9(3)v9(2) comp-3.
002700         05  WT-Domain-Score     pic 9(3)v9(2).
002800         05  WT-Level-3          pic x(12).
002900         05  WT-Qst-Entry        occurs 7 times
003000                                  indexed by WT-Qx.
003100             07  WT-Qst-Id       pic x(20).
003200             07  WT-Qst-Type     pic x(1).
003300             07  WT-Qst-Weight   pic 9(1)v9(2).
003400             07  WT-Qst-Score    pic 9(3)v9(2).
003500             07  WT-Qst-Ans-Flag pic x(1).
003600                 88  WT-Qst-Answered   value "Y".
003650             07  filler          pic x(4).
003700         05  filler              pic x(5).
003750      *
003800 01  DG-Global-Score-Area.
003900     03  WT-Global-Score         pic 9(3)v9(2).
004000     03  WT-Global-Level-5       pic x(12).
004100     03  WT-Answered-Domain-Cnt  pic 9(2)   comp.
004150     03  filler                  pic x(5).
