000100      *********************************************************
000200      *                                                       *
000300      *      Diagnostic     Scoring Batch                     *
000400      *                                                       *
000500      *   Builds the questionnaire, loads the answer file,    *
000600      *      scores every domain and the global mean, and     *
000700      *          writes the score result file.                *
000800      *                                                       *
000900      *********************************************************
001000      *
001100 identification          division.
001200      *===============================
001300      *
001400 program-id.       dgscore.
001500      **
001600 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001700      *                For Applewood Computers.
001800      **
001900 installation.     Applewood Computers, Hatfield, Herts.
002000      **
002100 date-written.     05/03/1990.
002200      **
002300 date-compiled.
002400      **
002500 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002600      *                Distributed under the GNU General Public
002700      *                Licence.  See file COPYING for details.
002800      **
002900      *  Remarks.        Main scoring run.  See BB000-Main for
003000      *                  the five steps of the batch flow.
003100      **
003200      *  Version.        See Prog-Name in ws.
003300      **
003400      *  Called modules.  dgbldq, dgscalc.
003500      **
003600      *  Functions used.  None.
003700      **
003800      *  Files used.      DG-Answers-File (input).
003900      *                  DG-Scores-File (output).
004000      **
004100      *  Error messages used.
004200      *                  DG001 - Unknown sector id (from dgbldq).
004300      *                  DG012 - Cannot open answers file.
004400      *                  DG013 - Cannot open scores file.
004500      **
004600      * Changes:
004700      * 05/03/1990 vbc - 1.0.00 Created.
004800      * 14/02/1997 vbc -    .01 DG012/DG013 wording tightened
004900      *                         per ops desk request.
005000      * 03/11/1998 vbc -    .02 Y2K review - no 2-digit years held
005100      *                         anywhere in this module - passed.
005200      * 08/05/2007 vbc -    .03 Weak/strong table comments
005300      *                         expanded for the next maintainer.
005400      * 09/03/26  vbc -     .04 Reworked for the transmission
005500      *                         diagnostic referential.
005600      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005700      *                         class test - never referenced
005800      *                         anywhere in this module.
005900      * 09/03/26  vbc -     .06 Summary lines now show global,
006000      *                         weak and strong scores to 1
006100      *                         decimal, matching dgrport - were
006200      *                         showing 2 decimals.
006300      **
006400      ***********************************************************
006500      *
006600 environment             division.
006700      *===============================
006800      *
006900 configuration           section.
007000 input-output            section.
007100 file-control.
007200     select   DG-Answers-File
007300                              assign       "DGANSWR"
007400                              organization line sequential
007500                              status       WS-Answers-Status.
007600      *
007700     select   DG-Scores-File
007800                              assign       "DGSCORE"
007900                              organization line sequential
008000                              status       WS-Scores-Status.
008100      *
008200 data                    division.
008300      *===============================
008400      *
008500 file section.
008600      *
008700 fd  DG-Answers-File.
008800 01  DG-Answer-In-Record.
008900     03  AI-Domain-Id        pic x(12).
009000     03  AI-Question-Id      pic x(20).
009100     03  AI-Answer           pic x(5).
009200     03  filler              pic x(3).
009300      *
009400 fd  DG-Scores-File.
009500 copy "copybooks/wsdgscr.cob".
009600      *
009700 working-storage section.
009800      *-----------------------
009900 77  Prog-Name               pic x(15) value "DGSCORE(1.0.06)".
010000      *
010100 01  WSA-Date.
010200     05  WSA-cc              pic 99.
010300     05  WSA-yy              pic 99.
010400     05  WSA-mm              pic 99.
010500     05  WSA-dd              pic 99.
010600      *
010700 01  WS-Date-Formats.
010800     03  WS-Date             pic x(10).
010900     03  WS-UK   redefines WS-Date.
011000         05  WS-Days         pic xx.
011100         05  filler          pic x.
011200         05  WS-Month        pic xx.
011300         05  filler          pic x.
011400         05  WS-Year-CC      pic 99.
011500         05  WS-Year-YY      pic 99.
011600     03  WS-USA  redefines WS-Date.
011700         05  WS-USA-Month    pic xx.
011800         05  filler          pic x.
011900         05  WS-USA-Days     pic xx.
012000         05  filler          pic x.
012100         05  filler          pic x(4).
012200     03  WS-Intl redefines WS-Date.
012300         05  WS-Intl-Year    pic x(4).
012400         05  filler          pic x.
012500         05  WS-Intl-Month   pic xx.
012600         05  filler          pic x.
012700         05  WS-Intl-Days    pic xx.
012800      *
012900 01  WS-Answers-Status       pic xx      value zero.
013000     88  WS-Answers-Ok              value "00".
013100     88  WS-Answers-Eof              value "10".
013200      *
013300 01  WS-Scores-Status        pic xx      value zero.
013400     88  WS-Scores-Ok               value "00".
013500      *
013600 01  WS-Eof-Sw               pic x(1)    value "N".
013700     88  WS-Eof                   value "Y".
013800      *
013900 01  WS-Bldq-Return-Code     pic 9(2)    comp.
014000     88  WS-Bldq-Ok               value zero.
014100      *
014200 copy "copybooks/wsdgqit.cob".
014300      *
014400 01  WS-Match-Work.
014500     03  WS-Found-Domain-Sw  pic x(1)    value "N".
014600         88  WS-Found-Domain        value "Y".
014700     03  WS-Found-Qst-Sw     pic x(1)    value "N".
014800         88  WS-Found-Qst           value "Y".
014900     03  WS-Func-Code        pic 9(1)    comp.
015000     03  WS-Dx-Num           pic 9(2)    comp.
015100     03  WS-Qx-Num           pic 9(2)    comp.
015200     03  WS-Answer-Work      pic x(5)    value spaces.
015300      *
015400      * Weak / strong extraction lists - one entry per domain,
015500      * built by AA060 then printed ascending / descending.
015600      *
015700 01  WS-Weak-Literals.
015800     03  filler occurs 8 times.
015900         05  filler          pic x(12)   value spaces.
016000         05  filler          pic 9(3)v99 value zero.
016100 01  WS-Weak-Table redefines WS-Weak-Literals.
016200     03  WS-Weak-Entry       occurs 8 times indexed by PT-Ix.
016300         05  WS-Point-Domain pic x(12).
016400         05  WS-Point-Score  pic 9(3)v99.
016500      *
016600 01  WS-Strong-Literals.
016700     03  filler occurs 8 times.
016800         05  filler          pic x(12)   value spaces.
016900         05  filler          pic 9(3)v99 value zero.
017000 01  WS-Strong-Table redefines WS-Strong-Literals.
017100     03  WS-Strong-Entry      occurs 8 times indexed by SG-Ix.
017200         05  WS-Strong-Domain pic x(12).
017300         05  WS-Strong-Score  pic 9(3)v99.
017400      *
017500 01  WS-Point-Counts.
017600     03  WS-Weak-Cnt         pic 9(2)   comp.
017700     03  WS-Strong-Cnt       pic 9(2)   comp.
017800     03  WS-Sort-Ux          pic 9(2)   comp.
017900     03  WS-Sort-Swapped-Sw  pic x(1)   value "N".
018000         88  WS-Sort-Swapped        value "Y".
018100      *
018200 01  WS-Swap-Area.
018300     03  WS-Swap-Domain      pic x(12).
018400     03  WS-Swap-Score       pic 9(3)v99.
018500      *
018600      * Console scores are held to 2dp but shown to 1, same as
018700      * dgrport - reused for domain, global, weak and strong.
018800 01  WS-Print-Score-1dp      pic 9(3)v9.
018900      *
019000 01  WS-Print-Line           pic x(60).
019100      *
019200 01  Error-Messages.
019300     03  DG012           pic x(35) value
019400         "DG012 Cannot open answers file - ".
019500     03  DG013           pic x(35) value
019600         "DG013 Cannot open scores file - ".
019700      *
019800 linkage section.
019900      *===============
020000      *
020100 01  Arg1                     pic x(12).
020200      *
020300 procedure division chaining Arg1.
020400      *=================================
020500      *
020600 AA000-Main                  section.
020700      *************************************
020800      * Batch flow step 1 - build the questionnaire.
020900      *
021000     display  Prog-Name  " Starting".
021100     accept   WSA-Date from date YYYYMMDD.
021200     move     WSA-cc   to  WS-Year-CC.
021300     move     WSA-yy   to  WS-Year-YY.
021400     move     WSA-mm   to  WS-Month.
021500     move     WSA-dd   to  WS-Days.
021600     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
021700     display  "Run date " WS-Date.
021800      *
021900     call     "DGBLDQ" using Arg1
022000                             DG-Built-Questionnaire
022100                             WS-Bldq-Return-Code.
022200     if       not WS-Bldq-Ok
022300              display  "DGSCORE aborting - sector rejected"
022400              move     16  to  return-code
022500              goback.
022600      *
022700     perform  AA010-Open-Files    thru AA010-Exit.
022800     perform  AA040-Load-Answers  thru AA040-Exit.
022900     perform  AA045-Score-Domains thru AA045-Exit.
023000     perform  AA050-Write-Scores  thru AA050-Exit.
023100     perform  AA060-Extract-Weak-Strong thru AA060-Exit.
023200     perform  AA070-Print-Summary thru AA070-Exit.
023300      *
023400     close    DG-Answers-File  DG-Scores-File.
023500     move     zero  to  return-code.
023600     goback.
023700      *
023800 AA010-Open-Files            section.
023900      *************************************
024000     open     input   DG-Answers-File.
024100     if       not WS-Answers-Ok
024200              display  DG012  WS-Answers-Status
024300              move     16  to  return-code
024400              goback.
024500     open     output  DG-Scores-File.
024600     if       not WS-Scores-Ok
024700              display  DG013  WS-Scores-Status
024800              move     16  to  return-code
024900              goback.
025000 AA010-Exit.
025100     exit     section.
025200      *
025300 AA040-Load-Answers           section.
025400      *************************************
025500      * Batch flow step 2 - read answers, match domain/question,
025600      * unmatched records ignored, matched question is scored.
025700      *
025800     read     DG-Answers-File
025900              at end  set  WS-Eof  to true.
026000     perform  AA041-One-Record thru AA041-Exit
026100              until   WS-Eof.
026200     go       to AA040-Exit.
026300 AA041-One-Record.
026400     perform  AA042-Find-Domain thru AA042-Exit.
026500     if       WS-Found-Domain
026600              perform  AA043-Find-Question thru AA043-Exit
026700              if       WS-Found-Qst
026800                       set   WT-Answered (WT-Dx)  to true
026900                       move  1        to  WS-Func-Code
027000                       set   WS-Dx-Num  to  WT-Dx
027100                       set   WS-Qx-Num  to  WT-Qx
027200                       move  AI-Answer to  WS-Answer-Work
027300                       call  "DGSCALC" using WS-Func-Code
027400                                         DG-Built-Questionnaire
027500                                             WS-Dx-Num
027600                                             WS-Qx-Num
027700                                             WS-Answer-Work
027800              end-if
027900     end-if.
028000     read     DG-Answers-File
028100              at end  set  WS-Eof  to true.
028200 AA041-Exit.
028300     exit.
028400 AA042-Find-Domain.
028500     move     "N"  to  WS-Found-Domain-Sw.
028600     perform  AA0421-Test-Domain thru AA0421-Exit
028700              varying WT-Dx from 1 by 1
028800              until   WT-Dx > WT-Domain-Cnt
028900                   or WS-Found-Domain.
029000 AA042-Exit.
029100     exit.
029200 AA0421-Test-Domain.
029300     if       WT-Domain-Id (WT-Dx) = AI-Domain-Id
029400              move  "Y"  to  WS-Found-Domain-Sw
029500     end-if.
029600 AA0421-Exit.
029700     exit.
029800 AA043-Find-Question.
029900     move     "N"  to  WS-Found-Qst-Sw.
030000     perform  AA0431-Test-Question thru AA0431-Exit
030100              varying WT-Qx from 1 by 1
030200              until   WT-Qx > WT-Qst-Cnt (WT-Dx)
030300                   or WS-Found-Qst.
030400 AA043-Exit.
030500     exit.
030600 AA0431-Test-Question.
030700     if       WT-Qst-Id (WT-Dx WT-Qx) = AI-Question-Id
030800              move  "Y"  to  WS-Found-Qst-Sw
030900     end-if.
031000 AA0431-Exit.
031100     exit.
031200 AA040-Exit.
031300     exit     section.
031400      *
031500 AA045-Score-Domains         section.
031600      *************************************
031700      * Batch flow step 3 - domain weighted-mean scoring, then
031800      * step 4 - global mean of the answered domains.
031900      *
032000     move     zero  to  WS-Qx-Num.
032100     move     spaces to WS-Answer-Work.
032200     move     2  to  WS-Func-Code.
032300     perform  AA046-Score-One-Domain thru AA046-Exit
032400              varying WT-Dx from 1 by 1
032500              until   WT-Dx > WT-Domain-Cnt.
032600     move     3  to  WS-Func-Code.
032700     move     zero  to  WS-Dx-Num.
032800     call     "DGSCALC" using WS-Func-Code
032900                             DG-Built-Questionnaire
033000                             WS-Dx-Num
033100                             WS-Qx-Num
033200                             WS-Answer-Work.
033300     go       to AA045-Exit.
033400 AA046-Score-One-Domain.
033500     set      WS-Dx-Num  to  WT-Dx.
033600     call     "DGSCALC" using WS-Func-Code
033700                             DG-Built-Questionnaire
033800                             WS-Dx-Num
033900                             WS-Qx-Num
034000                             WS-Answer-Work.
034100 AA046-Exit.
034200     exit.
034300 AA045-Exit.
034400     exit     section.
034500      *
034600 AA050-Write-Scores          section.
034700      *************************************
034800      * Batch flow step 5 - one score record per domain, plus
034900      * a final "__global__" record.
035000      *
035100     perform  AA051-Write-One-Domain thru AA051-Exit
035200              varying WT-Dx from 1 by 1
035300              until   WT-Dx > WT-Domain-Cnt.
035400     move     spaces           to  DG-Score-Record.
035500     move     "__global__"     to  SR-Domain-Id.
035600     move     WT-Global-Score  to  SR-Score.
035700     move     WT-Global-Level-5 to SR-Level.
035800     write    DG-Score-Record.
035900     go       to AA050-Exit.
036000 AA051-Write-One-Domain.
036100     move     spaces               to  DG-Score-Record.
036200     move     WT-Domain-Id (WT-Dx) to  SR-Domain-Id.
036300     move     WT-Domain-Score (WT-Dx) to SR-Score.
036400     move     WT-Level-3 (WT-Dx)   to  SR-Level.
036500     move     WT-Answered-Flag (WT-Dx) to SR-Answered-Sw.
036600     write    DG-Score-Record.
036700 AA051-Exit.
036800     exit.
036900 AA050-Exit.
037000     exit     section.
037100      *
037200 AA060-Extract-Weak-Strong   section.
037300      *************************************
037400      * Weak points = answered domains TO-IMPROVE/CRITICAL,
037500      * ascending by score.  Strong points = answered domains
037600      * STRONG, descending by score.  Built as two small tables
037700      * then bubble sorted - table small enough not to need SORT.
037800      *
037900     move     zero  to  WS-Weak-Cnt.
038000     move     zero  to  WS-Strong-Cnt.
038100     perform  AA061-Classify-One thru AA061-Exit
038200              varying WT-Dx from 1 by 1
038300              until   WT-Dx > WT-Domain-Cnt.
038400     perform  AA063-Sort-Weak-Asc   thru AA063-Exit.
038500     perform  AA064-Sort-Strong-Desc thru AA064-Exit.
038600     go       to AA060-Exit.
038700 AA061-Classify-One.
038800     if       WT-Answered (WT-Dx)
038900              if    WT-Level-3 (WT-Dx) = "STRONG"
039000                    add  1  to  WS-Strong-Cnt
039100                    set  SG-Ix  to  WS-Strong-Cnt
039200                    move WT-Domain-Id (WT-Dx)
039300                                 to WS-Strong-Domain (SG-Ix)
039400                    move WT-Domain-Score (WT-Dx)
039500                                 to WS-Strong-Score  (SG-Ix)
039600              else
039700                    add  1  to  WS-Weak-Cnt
039800                    set  PT-Ix  to  WS-Weak-Cnt
039900                    move WT-Domain-Id (WT-Dx)
040000                                 to WS-Point-Domain (PT-Ix)
040100                    move WT-Domain-Score (WT-Dx)
040200                                 to WS-Point-Score  (PT-Ix)
040300              end-if
040400     end-if.
040500 AA061-Exit.
040600     exit.
040700      *
040800      * Bubble sort - ascending, weak points table.
040900      *
041000 AA063-Sort-Weak-Asc.
041100     move     "Y"  to  WS-Sort-Swapped-Sw.
041200 AA0631-Pass.
041300     if       not WS-Sort-Swapped
041400              go to AA063-Exit.
041500     move     "N"  to  WS-Sort-Swapped-Sw.
041600     perform  AA0632-Compare-Pair thru AA0632-Exit
041700              varying WS-Sort-Ux from 1 by 1
041800              until   WS-Sort-Ux > WS-Weak-Cnt - 1.
041900     go       to AA0631-Pass.
042000 AA0632-Compare-Pair.
042100     set      PT-Ix  to  WS-Sort-Ux.
042200     if       WS-Point-Score (PT-Ix) > WS-Point-Score (PT-Ix + 1)
042300              move  WS-Point-Domain (PT-Ix)    to WS-Swap-Domain
042400              move  WS-Point-Score  (PT-Ix)    to WS-Swap-Score
042500              set   PT-Ix  up  by  1
042600              move  WS-Point-Domain (PT-Ix)
042700                                to WS-Point-Domain (PT-Ix - 1)
042800              move  WS-Point-Score  (PT-Ix)
042900                                to WS-Point-Score  (PT-Ix - 1)
043000              move  WS-Swap-Domain to WS-Point-Domain (PT-Ix)
043100              move  WS-Swap-Score  to WS-Point-Score  (PT-Ix)
043200              move  "Y"  to  WS-Sort-Swapped-Sw
043300     end-if.
043400 AA0632-Exit.
043500     exit.
043600 AA063-Exit.
043700     exit.
043800      *
043900      * Bubble sort - descending, strong points table.
044000      *
044100 AA064-Sort-Strong-Desc.
044200     move     "Y"  to  WS-Sort-Swapped-Sw.
044300 AA0641-Pass.
044400     if       not WS-Sort-Swapped
044500              go to AA064-Exit.
044600     move     "N"  to  WS-Sort-Swapped-Sw.
044700     perform  AA0642-Compare-Pair thru AA0642-Exit
044800              varying WS-Sort-Ux from 1 by 1
044900              until   WS-Sort-Ux > WS-Strong-Cnt - 1.
045000     go       to AA0641-Pass.
045100 AA0642-Compare-Pair.
045200     set      SG-Ix  to  WS-Sort-Ux.
045300     if       WS-Strong-Score (SG-Ix) <
045400              WS-Strong-Score (SG-Ix + 1)
045500              move  WS-Strong-Domain (SG-Ix)   to WS-Swap-Domain
045600              move  WS-Strong-Score  (SG-Ix)   to WS-Swap-Score
045700              set   SG-Ix  up  by  1
045800              move  WS-Strong-Domain (SG-Ix)
045900                                to WS-Strong-Domain (SG-Ix - 1)
046000              move  WS-Strong-Score  (SG-Ix)
046100                                to WS-Strong-Score  (SG-Ix - 1)
046200              move  WS-Swap-Domain to WS-Strong-Domain (SG-Ix)
046300              move  WS-Swap-Score  to WS-Strong-Score  (SG-Ix)
046400              move  "Y"  to  WS-Sort-Swapped-Sw
046500     end-if.
046600 AA0642-Exit.
046700     exit.
046800 AA064-Exit.
046900     exit.
047000 AA060-Exit.
047100     exit     section.
047200      *
047300 AA070-Print-Summary         section.
047400      *************************************
047500      * Question count per domain, global score to 1 decimal,
047600      * weak points ascending, strong points descending.
047700      *
047800     display  "DGSCORE Summary for sector " Arg1.
047900     perform  AA071-Print-One-Domain thru AA071-Exit
048000              varying WT-Dx from 1 by 1
048100              until   WT-Dx > WT-Domain-Cnt.
048200     compute  WS-Print-Score-1dp rounded = WT-Global-Score.
048300     display  "Global score - " WS-Print-Score-1dp
048400                                 " (" WT-Global-Level-5 ")".
048500     display  "Weak points  - " WS-Weak-Cnt " domain(s)".
048600     perform  AA072-Print-Weak thru AA072-Exit
048700              varying PT-Ix from 1 by 1
048800              until   PT-Ix > WS-Weak-Cnt.
048900     display  "Strong points- " WS-Strong-Cnt " domain(s)".
049000     perform  AA073-Print-Strong thru AA073-Exit
049100              varying SG-Ix from 1 by 1
049200              until   SG-Ix > WS-Strong-Cnt.
049300 AA070-Exit.
049400     exit     section.
049500 AA071-Print-One-Domain.
049600     move     spaces  to  WS-Print-Line.
049700     string   WT-Domain-Id (WT-Dx)  delimited by space
049800              " questions="  delimited by size
049900              into WS-Print-Line.
050000     compute  WS-Print-Score-1dp rounded =
050100              WT-Domain-Score (WT-Dx).
050200     display  WS-Print-Line  WT-Qst-Cnt (WT-Dx)
050300              " score=" WS-Print-Score-1dp
050400              " (" WT-Level-3 (WT-Dx) ")".
050500 AA071-Exit.
050600     exit.
050700 AA072-Print-Weak.
050800     compute  WS-Print-Score-1dp rounded = WS-Point-Score (PT-Ix).
050900     display  "  " WS-Point-Domain (PT-Ix)
051000              " - " WS-Print-Score-1dp.
051100 AA072-Exit.
051200     exit.
051300 AA073-Print-Strong.
051400     compute  WS-Print-Score-1dp rounded =
051500              WS-Strong-Score (SG-Ix).
051600     display  "  " WS-Strong-Domain (SG-Ix)
051700              " - " WS-Print-Score-1dp.
051800 AA073-Exit.
051900     exit.
