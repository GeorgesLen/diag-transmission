000100      *********************************************************
000200      *                                                       *
000300      *      Diagnostic     Template Generator                *
000400      *                                                       *
000500      *   Writes an empty answer record, one per question     *
000600      *          of the built questionnaire.                  *
000700      *                                                       *
000800      *********************************************************
000900      *
001000 identification          division.
001100      *===============================
001200      *
001300 program-id.       dgtmplt.
001400      **
001500 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001600      *                For Applewood Computers.
001700      **
001800 installation.     Applewood Computers, Hatfield, Herts.
001900      **
002000 date-written.     02/03/1990.
002100      **
002200 date-compiled.
002300      **
002400 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002500      *                Distributed under the GNU General Public
002600      *                Licence.  See file COPYING for details.
002700      **
002800      *  Remarks.        Blank answer template writer.  One
002900      *                  record per question of the sector's
003000      *                  questionnaire, answer left spaces.
003100      **
003200      *  Version.        See Prog-Name in ws.
003300      **
003400      *  Called modules.  dgbldq.
003500      **
003600      *  Functions used.  None.
003700      **
003800      *  Files used.      DG-Template-File (output).
003900      **
004000      *  Error messages used.
004100      *                  DG001 - Unknown sector id (from dgbldq).
004200      **
004300      * Changes:
004400      * 02/03/1990 vbc - 1.0.00 Created.
004500      * 11/03/1995 vbc -    .01 DG001 wording tightened per ops
004600      *                         desk request.
004700      * 03/11/1998 vbc -    .02 Y2K review - no dates held by this
004800      *                         module - passed.
004900      * 19/08/2002 vbc -    .03 Question-type table comments
005000      *                         expanded for the next maintainer.
005100      * 09/03/26  vbc -     .04 Reworked for the transmission
005200      *                         diagnostic referential.
005300      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005400      *                         class test - never referenced
005500      *                         anywhere in this module.
005600      **
005700      ***********************************************************
005800      *
005900 environment             division.
006000      *===============================
006100      *
006200 configuration           section.
006300 input-output            section.
006400 file-control.
006500     select   DG-Template-File
006600                              assign       "DGTMPLT"
006700                              organization line sequential
006800                              status       WS-Template-Status.
006900      *
007000 data                    division.
007100      *===============================
007200      *
007300 file section.
007400      *
007500 fd  DG-Template-File.
007600 copy "copybooks/wsdgans.cob".
007700      *
007800 working-storage section.
007900      *-----------------------
008000 77  Prog-Name               pic x(15) value "DGTMPLT(1.0.05)".
008100      *
008200 01  WSA-Date.
008300     05  WSA-cc              pic 99.
008400     05  WSA-yy              pic 99.
008500     05  WSA-mm              pic 99.
008600     05  WSA-dd              pic 99.
008700      *
008800 01  WS-Date-Formats.
008900     03  WS-Date             pic x(10).
009000     03  WS-UK   redefines WS-Date.
009100         05  WS-Days         pic xx.
009200         05  filler          pic x.
009300         05  WS-Month        pic xx.
009400         05  filler          pic x.
009500         05  WS-Year-CC      pic 99.
009600         05  WS-Year-YY      pic 99.
009700     03  WS-USA  redefines WS-Date.
009800         05  WS-USA-Month    pic xx.
009900         05  filler          pic x.
010000         05  WS-USA-Days     pic xx.
010100         05  filler          pic x.
010200         05  filler          pic x(4).
010300     03  WS-Intl redefines WS-Date.
010400         05  WS-Intl-Year    pic x(4).
010500         05  filler          pic x.
010600         05  WS-Intl-Month   pic xx.
010700         05  filler          pic x.
010800         05  WS-Intl-Days    pic xx.
010900      *
011000 01  WS-Template-Status      pic xx      value zero.
011100     88  WS-Template-Ok             value "00".
011200      *
011300 01  WS-Bldq-Return-Code     pic 9(2)    comp.
011400     88  WS-Bldq-Ok               value zero.
011500      *
011600 copy "copybooks/wsdgqit.cob".
011700      *
011800 01  WS-Work-Area.
011900     03  WS-Dx               pic 9(2)   comp.
012000     03  WS-Qx               pic 9(2)   comp.
012100      *
012200      * Question-type validity table - used to decode the audit
012300      * count line printed at end of run.
012400      *
012500 01  WS-Qtype-Literals.
012600     03  filler   pic x(1)    value "S".
012700     03  filler   pic x(9)    value "Stars".
012800     03  filler   pic x(1)    value "B".
012900     03  filler   pic x(9)    value "Boolean".
013000 01  WS-Qtype-Table redefines WS-Qtype-Literals.
013100     03  WS-Qtype-Entry      occurs 2 times indexed by QT-Ix.
013200         05  WS-Qtype-Code   pic x(1).
013300         05  WS-Qtype-Name   pic x(9).
013400      *
013500 01  WS-Counts.
013600     03  WS-Total-Written    pic 9(4)   comp.
013700     03  WS-Stars-Cnt        pic 9(4)   comp.
013800     03  WS-Bool-Cnt         pic 9(4)   comp.
013900      *
014000 01  Error-Messages.
014100     03  DG010           pic x(35) value
014200         "DG010 Cannot open template file - ".
014300      *
014400 linkage section.
014500      *===============
014600      *
014700 01  Arg1                     pic x(12).
014800      *
014900 procedure division chaining Arg1.
015000      *=================================
015100      *
015200 AA000-Main                  section.
015300      *************************************
015400     display  Prog-Name  " Starting".
015500     move     zero  to  WS-Total-Written.
015600     move     zero  to  WS-Stars-Cnt.
015700     move     zero  to  WS-Bool-Cnt.
015800      *
015900     accept   WSA-Date from date YYYYMMDD.
016000     move     WSA-cc   to  WS-Year-CC.
016100     move     WSA-yy   to  WS-Year-YY.
016200     move     WSA-mm   to  WS-Month.
016300     move     WSA-dd   to  WS-Days.
016400     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
016500     display  "Run date " WS-Date.
016600      *
016700     call     "DGBLDQ" using Arg1
016800                             DG-Built-Questionnaire
016900                             WS-Bldq-Return-Code.
017000     if       not WS-Bldq-Ok
017100              display  "DGTMPLT aborting - sector rejected"
017200              move     16  to  return-code
017300              goback.
017400      *
017500     open     output  DG-Template-File.
017600     if       not WS-Template-Ok
017700              display  DG010  WS-Template-Status
017800              move     16  to  return-code
017900              goback.
018000      *
018100     perform  AA010-Write-Domain thru AA010-Exit
018200              varying WT-Dx from 1 by 1
018300              until   WT-Dx > WT-Domain-Cnt.
018400      *
018500     close    DG-Template-File.
018600     display  "DGTMPLT records written - " WS-Total-Written.
018700     display  "  of which stars   - " WS-Stars-Cnt.
018800     display  "  of which boolean - " WS-Bool-Cnt.
018900     move     zero  to  return-code.
019000     goback.
019100      *
019200 AA010-Write-Domain          section.
019300      *************************************
019400     perform  AA011-Write-Question thru AA011-Exit
019500              varying WT-Qx from 1 by 1
019600              until   WT-Qx > WT-Qst-Cnt (WT-Dx).
019700 AA010-Exit.
019800     exit     section.
019900 AA011-Write-Question.
020000     move     spaces               to  DG-Answer-Record.
020100     move     WT-Domain-Id (WT-Dx) to  AN-Domain-Id.
020200     move     WT-Qst-Id (WT-Dx WT-Qx)
020300                                    to  AN-Question-Id.
020400     move     spaces               to  AN-Answer.
020500     write    DG-Answer-Record.
020600     add      1  to  WS-Total-Written.
020700     perform  AA012-Lookup-Type thru AA012-Exit.
020800 AA011-Exit.
020900     exit.
021000 AA012-Lookup-Type.
021100     set      QT-Ix  to  1.
021200 AA0121-Test-Type.
021300     if       WT-Qst-Type (WT-Dx WT-Qx) = WS-Qtype-Code (QT-Ix)
021400              if      WS-Qtype-Code (QT-Ix) = "S"
021500                      add  1  to  WS-Stars-Cnt
021600              else
021700                      add  1  to  WS-Bool-Cnt
021800              end-if
021900              go      to AA012-Exit
022000     end-if.
022100     set      QT-Ix  up  by  1.
022200     if       QT-Ix < 3
022300              go       to AA0121-Test-Type.
022400 AA012-Exit.
022500     exit.
