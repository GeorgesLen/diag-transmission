000100      *********************************************************
000200      *                                                       *
000300      *          Build Diagnostic Questionnaire               *
000400      *                                                       *
000500      *   Merges the sector extra question into a copy of     *
000600      *          the common trunk referential.                *
000700      *                                                       *
000800      *********************************************************
000900      *
001000 identification          division.
001100      *===============================
001200      *
001300 program-id.       dgbldq.
001400      **
001500 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001600      **
001700 installation.     Applewood Computers, Hatfield, Herts.
001800      **
001900 date-written.     22/02/1990.
002000      **
002100 date-compiled.
002200      **
002300 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002400      *                Distributed under the GNU General Public
002500      *                Licence.  See file COPYING for details.
002600      **
002700      *  Remarks.        Referential builder for the transmission
002800      *                  diagnostic system.  Given a sector id (or
002900      *                  spaces for common trunk only) this builds
003000      *                  DG-Built-Questionnaire (wsdgqit) for use
003100      *                  by dgtmplt, dgsampl, dgscore & dgrport.
003200      **
003300      *  Version.        See Prog-Name in ws.
003400      **
003500      *  Called modules.  None.
003600      **
003700      *  Functions used.  None.
003800      **
003900      *  Files used.      None - referential is compiled in.
004000      **
004100      *  Error messages used.
004200      *                  DG001 - Unknown sector id.
004300      **
004400      * Changes:
004500      * 22/02/1990 vbc - 1.0.00 Created.
004600      * 14/07/1994 vbc -    .01 Silent drop of extras whose target
004700      *                         domain is absent from the trunk.
004800      * 03/11/1998 vbc -    .02 Y2K review - no 2-digit years held
004900      *                         anywhere in this module - passed.
005000      * 09/03/26  vbc -     .03 Reworked for the transmission
005100      *                         diagnostic referential.
005200      * 09/03/26  vbc -     .04 Added run-date trace line for the
005300      *                         operations log.
005400      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005500      *                         class test - BB030 already
005600      *                         validates the sector id.
005700      **
005800      ***********************************************************
005900      *
006000 environment             division.
006100      *===============================
006200      *
006300 configuration           section.
006400 input-output            section.
006500 file-control.
006600      *
006700 data                    division.
006800      *===============================
006900      *
007000 file section.
007100      *
007200 working-storage section.
007300      *-----------------------
007400 77  Prog-Name               pic x(15) value "DGBLDQ (1.0.05)".
007500      *
007600 01  WSA-Date.
007700     05  WSA-cc              pic 99.
007800     05  WSA-yy              pic 99.
007900     05  WSA-mm              pic 99.
008000     05  WSA-dd              pic 99.
008100      *
008200 01  WS-Date-Formats.
008300     03  WS-Date             pic x(10).
008400     03  WS-UK   redefines WS-Date.
008500         05  WS-Days         pic xx.
008600         05  filler          pic x.
008700         05  WS-Month        pic xx.
008800         05  filler          pic x.
008900         05  WS-Year-CC      pic 99.
009000         05  WS-Year-YY      pic 99.
009100     03  WS-USA  redefines WS-Date.
009200         05  WS-USA-Month    pic xx.
009300         05  filler          pic x.
009400         05  WS-USA-Days     pic xx.
009500         05  filler          pic x.
009600         05  filler          pic x(4).
009700     03  WS-Intl redefines WS-Date.
009800         05  WS-Intl-Year    pic x(4).
009900         05  filler          pic x.
010000         05  WS-Intl-Month   pic xx.
010100         05  filler          pic x.
010200         05  WS-Intl-Days    pic xx.
010300      *
010400 copy "copybooks/wsdgdom.cob".
010500 copy "copybooks/wsdgsec.cob".
010600 copy "copybooks/wsdgqst.cob".
010700      *
010800 01  WS-Work-Area.
010900     03  WS-Found-Sw         pic x(1)    value "N".
011000         88  WS-Found                value "Y".
011100     03  WS-Target-Dx        pic 9(2)    comp.
011200      *
011300 01  Error-Messages.
011400     03  DG001           pic x(35) value
011500         "DG001 Unknown sector id passed - ".
011600      *
011700 linkage section.
011800      *===============
011900      *
012000 01  WS-Sector-Id-Param      pic x(12).
012100 copy "copybooks/wsdgqit.cob".
012200 01  WS-Bldq-Return-Code     pic 9(2)    comp.
012300     88  WS-Bldq-Ok               value zero.
012400     88  WS-Bldq-Bad-Sector       value 1.
012500      *
012600 procedure  division using WS-Sector-Id-Param
012700                           DG-Built-Questionnaire
012800                           WS-Bldq-Return-Code.
012900      *========================================
013000      *
013100 BB000-Main                  section.
013200      *************************************
013300     accept   WSA-Date from date YYYYMMDD.
013400     move     WSA-cc   to  WS-Year-CC.
013500     move     WSA-yy   to  WS-Year-YY.
013600     move     WSA-mm   to  WS-Month.
013700     move     WSA-dd   to  WS-Days.
013800     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
013900     display  Prog-Name  " called - " WS-Date
014000                          " for sector " WS-Sector-Id-Param.
014100      *
014200     move     zero  to  WS-Bldq-Return-Code.
014300     move     spaces to DG-Built-Questionnaire.
014400     move     WS-Sector-Id-Param to WT-Sector-Id.
014500      *
014600     if       WS-Sector-Id-Param not = spaces
014700              perform BB030-Validate-Sector thru BB030-Exit.
014800      *
014900     if       WS-Bldq-Bad-Sector
015000              go to BB000-Exit.
015100      *
015200     perform  BB010-Build-Domain-List thru BB010-Exit.
015300      *
015400     if       WS-Sector-Id-Param not = spaces
015500              perform BB020-Add-Sector-Extras thru BB020-Exit.
015600      *
015700 BB000-Exit.
015800     exit     section.
015900      *
016000 BB010-Build-Domain-List     section.
016100      *************************************
016200      * Copy the 8 common domains, 6 questions each, into the
016300      * working questionnaire table.
016400      *
016500     move     DG-Domain-Count to WT-Domain-Cnt.
016600     perform  BB011-One-Domain thru BB011-Exit
016700              varying WT-Dx from 1 by 1
016800              until   WT-Dx > DG-Domain-Count.
016900     go       to BB010-Exit.
017000 BB011-One-Domain.
017100     move     DM-Domain-Id (WT-Dx) to WT-Domain-Id (WT-Dx).
017200     move     DM-Label (WT-Dx)    to WT-Domain-Label (WT-Dx).
017300     move     zero                to WT-Qst-Cnt (WT-Dx).
017400     move     "N"                 to WT-Answered-Flag (WT-Dx).
017500     perform  BB012-One-Question thru BB012-Exit
017600              varying QD-Ix from 1 by 1
017700              until   QD-Ix > DG-Question-Count.
017800 BB011-Exit.
017900     exit.
018000 BB012-One-Question.
018100     if       QD-Domain-Id (QD-Ix) = DM-Domain-Id (WT-Dx)
018200        and   QD-Sector-Id (QD-Ix) = "*"
018300              add      1  to  WT-Qst-Cnt (WT-Dx)
018400              set      WT-Qx  to  WT-Qst-Cnt (WT-Dx)
018500              move     QD-Question-Id (QD-Ix)
018600                                     to WT-Qst-Id (WT-Dx WT-Qx)
018700              move     QD-Type (QD-Ix)
018800                                     to WT-Qst-Type (WT-Dx WT-Qx)
018900              move     QD-Weight (QD-Ix)
019000                                to WT-Qst-Weight (WT-Dx WT-Qx)
019100              move     zero    to WT-Qst-Score (WT-Dx WT-Qx)
019200              move     "N"     to WT-Qst-Ans-Flag (WT-Dx WT-Qx)
019300     end-if.
019400 BB012-Exit.
019500     exit.
019600 BB010-Exit.
019700     exit     section.
019800      *
019900 BB020-Add-Sector-Extras     section.
020000      *************************************
020100      * For the requested sector, find its one extra question and,
020200      * if its target domain exists in the trunk, append it as the
020300      * domain's 7th question entry.  Otherwise ignore silently.
020400      *
020500     perform  BB021-One-Extra thru BB021-Exit
020600              varying SX-Ix from 1 by 1
020700              until   SX-Ix > DG-Sector-Count.
020800     go       to BB020-Exit.
020900 BB021-One-Extra.
021000     if       SX-Sector-Id (SX-Ix) = WS-Sector-Id-Param
021100              perform BB022-Locate-Target-Domain thru BB022-Exit
021200              if      WS-Found
021300                 perform BB023-Append-Question thru BB023-Exit
021400              end-if
021500     end-if.
021600 BB021-Exit.
021700     exit.
021800 BB022-Locate-Target-Domain.
021900     move     "N"  to  WS-Found-Sw.
022000     perform  BB0221-Test-Domain thru BB0221-Exit
022100              varying WT-Dx from 1 by 1
022200              until   WT-Dx > WT-Domain-Cnt
022300                   or WS-Found.
022400 BB022-Exit.
022500     exit.
022600 BB0221-Test-Domain.
022700     if       WT-Domain-Id (WT-Dx) = SX-Target-Domain-Id (SX-Ix)
022800              move  "Y"  to  WS-Found-Sw
022900              move  WT-Dx to WS-Target-Dx
023000     end-if.
023100 BB0221-Exit.
023200     exit.
023300 BB023-Append-Question.
023400     set      WT-Dx  to  WS-Target-Dx.
023500     add      1  to  WT-Qst-Cnt (WT-Dx).
023600     set      WT-Qx  to  WT-Qst-Cnt (WT-Dx).
023700     move     SX-Question-Id (SX-Ix)
023800                             to WT-Qst-Id    (WT-Dx WT-Qx).
023900     move     SX-Type (SX-Ix)
024000                             to WT-Qst-Type  (WT-Dx WT-Qx).
024100     move     1.00           to WT-Qst-Weight(WT-Dx WT-Qx).
024200     move     zero           to WT-Qst-Score (WT-Dx WT-Qx).
024300     move     "N"            to WT-Qst-Ans-Flag(WT-Dx WT-Qx).
024400 BB023-Exit.
024500     exit.
024600 BB020-Exit.
024700     exit     section.
024800      *
024900 BB030-Validate-Sector       section.
025000      *************************************
025100     move     "N"  to  WS-Found-Sw.
025200     perform  BB031-Test-Sector thru BB031-Exit
025300              varying SC-Ix from 1 by 1
025400              until   SC-Ix > DG-Sector-Count
025500                   or WS-Found.
025600     if       WS-Found
025700              move zero to WS-Bldq-Return-Code
025800     else
025900              display  DG001  WS-Sector-Id-Param
026000              move     1  to  WS-Bldq-Return-Code
026100     end-if.
026200 BB030-Exit.
026300     exit     section.
026400 BB031-Test-Sector.
026500     if       SC-Sector-Id (SC-Ix) = WS-Sector-Id-Param
026600              move "Y"  to  WS-Found-Sw
026700     end-if.
026800 BB031-Exit.
026900     exit.
