000100      *********************************************************
000200      *                                                       *
000300      *      Diagnostic     Start Of Run                      *
000400      *                                                       *
000500      *   Validates the sector id passed on the command       *
000600      *          line and stamps the run date.                *
000700      *                                                       *
000800      *********************************************************
000900      *
001000 identification          division.
001100      *===============================
001200      *
001300 program-id.       dg000.
001400      **
001500 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001600      *                For Applewood Computers.
001700      **
001800 installation.     Applewood Computers, Hatfield, Herts.
001900      **
002000 date-written.     01/03/1990.
002100      **
002200 date-compiled.
002300      **
002400 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002500      *                Distributed under the GNU General Public
002600      *                Licence.  See file COPYING for details.
002700      **
002800      *  Remarks.        Start of run for the transmission
002900      *                  diagnostic batch suite.  Confirms the
003000      *                  requested sector id is known before
003100      *                  dgtmplt/dgsampl/dgscore/dgrport run.
003200      **
003300      *  Version.        See Prog-Name in ws.
003400      **
003500      *  Called modules.  dgbldq.
003600      **
003700      *  Functions used.  None.
003800      **
003900      *  Files used.      None.
004000      **
004100      *  Error messages used.
004200      *                  DG001 - Unknown sector id (from dgbldq).
004300      **
004400      * Changes:
004500      * 01/03/1990 vbc - 1.0.00 Created.
004600      * 14/09/1994 vbc -    .01 Run date now echoed dd/mm/ccyy
004700      *                         to match the other batch headers.
004800      * 03/11/1998 vbc -    .02 Y2K review - date REDEFINES block
004900      *                         already ccyy - passed clean.
005000      * 12/09/2005 vbc -    .03 DG002 wording tightened per ops
005100      *                         desk request.
005200      * 09/03/26  vbc -     .04 Reworked for the transmission
005300      *                         diagnostic referential.
005400      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005500      *                         class test - sector id is
005600      *                         validated in full by dgbldq.
005700      **
005800      ***********************************************************
005900      *
006000 environment             division.
006100      *===============================
006200      *
006300 configuration           section.
006400 input-output            section.
006500 file-control.
006600      *
006700 data                    division.
006800      *===============================
006900      *
007000 file section.
007100      *
007200 working-storage section.
007300      *-----------------------
007400 77  Prog-Name               pic x(15) value "DG000  (1.0.05)".
007500      *
007600 01  WSA-Date.
007700     05  WSA-cc              pic 99.
007800     05  WSA-yy              pic 99.
007900     05  WSA-mm              pic 99.
008000     05  WSA-dd              pic 99.
008100      *
008200 01  WS-Date-Formats.
008300     03  WS-Date             pic x(10).
008400     03  WS-UK   redefines WS-Date.
008500         05  WS-Days         pic xx.
008600         05  filler          pic x.
008700         05  WS-Month        pic xx.
008800         05  filler          pic x.
008900         05  WS-Year-CC      pic 99.
009000         05  WS-Year-YY      pic 99.
009100     03  WS-USA  redefines WS-Date.
009200         05  WS-USA-Month    pic xx.
009300         05  filler          pic x.
009400         05  WS-USA-Days     pic xx.
009500         05  filler          pic x.
009600         05  filler          pic x(4).
009700     03  WS-Intl redefines WS-Date.
009800         05  WS-Intl-Year    pic x(4).
009900         05  filler          pic x.
010000         05  WS-Intl-Month   pic xx.
010100         05  filler          pic x.
010200         05  WS-Intl-Days    pic xx.
010300      *
010400 01  WS-Bldq-Return-Code     pic 9(2)    comp.
010500     88  WS-Bldq-Ok               value zero.
010600     88  WS-Bldq-Bad-Sector       value 1.
010700      *
010800 copy "copybooks/wsdgqit.cob".
010900      *
011000 01  Error-Messages.
011100     03  DG002           pic x(45) value
011200         "DG002 Sector id validated - run may proceed.".
011300      *
011400 linkage section.
011500      *===============
011600      *
011700 01  Arg1                     pic x(12).
011800      *
011900 procedure division chaining Arg1.
012000      *=================================
012100      *
012200 AA000-Main                  section.
012300      *************************************
012400     display  Prog-Name  " Starting".
012500      *
012600     accept   WSA-Date from date YYYYMMDD.
012700     move     WSA-cc   to  WS-Year-CC.
012800     move     WSA-yy   to  WS-Year-YY.
012900     move     WSA-mm   to  WS-Month.
013000     move     WSA-dd   to  WS-Days.
013100     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
013200     display  "Run date " WS-Date.
013300      *
013400     if       Arg1 = spaces
013500              display "Arg1 = Sector id, spaces = common trunk"
013600              display "No sector id given - common trunk only"
013700     end-if.
013800      *
013900     call     "DGBLDQ" using Arg1
014000                             DG-Built-Questionnaire
014100                             WS-Bldq-Return-Code.
014200      *
014300     if       WS-Bldq-Ok
014400              display  DG002
014500     else
014600              display  "DG001 Sector rejected - see prior message"
014700     end-if.
014800      *
014900     move     WS-Bldq-Return-Code  to  return-code.
015000     goback.
