000100      *********************************************************
000200      *                                                       *
000300      *          Score Calculation subprogram                 *
000400      *                                                       *
000500      *   Per-question, per-domain and per-global scoring     *
000600      *          of the transmission questionnaire.           *
000700      *                                                       *
000800      *********************************************************
000900      *
001000 identification          division.
001100      *===============================
001200      *
001300 program-id.       dgscalc.
001400      **
001500 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001600      **
001700 installation.     Applewood Computers, Hatfield, Herts.
001800      **
001900 date-written.     26/02/1990.
002000      **
002100 date-compiled.
002200      **
002300 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002400      *                Distributed under the GNU General Public
002500      *                Licence.  See file COPYING for details.
002600      **
002700      *  Remarks.        Scores one built questionnaire.  Called
002800      *                  once a question has been answered, once
002900      *                  per domain after all its answers are in,
003000      *                  and once for the global mean.
003100      **
003200      *  Version.        See Prog-Name in ws.
003300      **
003400      *  Called modules.  None.
003500      **
003600      *  Functions used.  None.
003700      **
003800      *  Files used.      None.
003900      **
004000      *  Error messages used.
004100      *                  DG090 - Unknown question type ignored.
004200      **
004300      * Changes:
004400      * 26/02/1990 vbc - 1.0.00 Created.
004500      * 09/08/1995 vbc -    .01 Weighted mean rounding tightened
004600      *                         to 2 decimals per finance dept.
004700      * 03/11/1998 vbc -    .02 Y2K review - no 2-digit years held
004800      *                         anywhere in this module - passed.
004900      * 09/03/26  vbc -     .03 Reworked for the transmission
005000      *                         diagnostic referential.
005100      * 09/03/26  vbc -     .04 Boolean answers now folded upper
005200      *                         case first - "oui"/"yes" were
005300      *                         scoring zero.
005400      * 09/03/26  vbc -     .05 Global score now banded 5 ways -
005500      *                         WT-Global-Level-5 was left spaces.
005600      **
005700      ***********************************************************
005800      *
005900 environment             division.
006000      *===============================
006100      *
006200 configuration           section.
006300 special-names.
006400     class DG-Numeric  is "0" thru "9".
006500 input-output            section.
006600 file-control.
006700      *
006800 data                    division.
006900      *===============================
007000      *
007100 file section.
007200      *
007300 working-storage section.
007400      *-----------------------
007500 77  Prog-Name               pic x(15) value "DGSCALC (1.0.05)".
007600      *
007700      * Table of affirmative boolean answer literals - built as a
007800      * REDEFINES over discrete FILLER entries, shop style.  Held
007900      * upper case only - the incoming answer is folded to match,
008000      * see WS-Answer-Upper below.
008100      *
008200 01  WS-Affirm-Literals.
008300     03  filler   pic x(5)    value "Y    ".
008400     03  filler   pic x(5)    value "OUI  ".
008500     03  filler   pic x(5)    value "YES  ".
008600     03  filler   pic x(5)    value "TRUE ".
008700     03  filler   pic x(5)    value "1    ".
008800 01  WS-Affirm-Table redefines WS-Affirm-Literals.
008900     03  WS-Affirm-Entry     occurs 5 times indexed by AF-Ix.
009000         05  WS-Affirm-Word  pic x(5).
009100      *
009200      * 3-level classification band table (weak/strong points).
009300      *
009400 01  WS-Band3-Literals.
009500     03  filler   pic 9(3)v99 value 075.00.
009600     03  filler   pic x(12)   value "STRONG".
009700     03  filler   pic 9(3)v99 value 040.00.
009800     03  filler   pic x(12)   value "TO-IMPROVE".
009900     03  filler   pic 9(3)v99 value 000.00.
010000     03  filler   pic x(12)   value "CRITICAL".
010100 01  WS-Band3-Table redefines WS-Band3-Literals.
010200     03  WS-Band3-Entry      occurs 3 times indexed by B3-Ix.
010300         05  WS-Band3-Floor  pic 9(3)v99.
010400         05  WS-Band3-Name   pic x(12).
010500      *
010600      * 5-level classification band table for the global score, as
010700      * printed on the score record and the diagnostic report.
010800      *
010900 01  WS-Band5-Literals.
011000     03  filler   pic 9(3)v9  value 075.0.
011100     03  filler   pic x(12)   value "Fort".
011200     03  filler   pic 9(3)v9  value 060.0.
011300     03  filler   pic x(12)   value "Bon".
011400     03  filler   pic 9(3)v9  value 040.0.
011500     03  filler   pic x(12)   value "Moyen".
011600     03  filler   pic 9(3)v9  value 020.0.
011700     03  filler   pic x(12)   value "A ameliorer".
011800     03  filler   pic 9(3)v9  value 000.0.
011900     03  filler   pic x(12)   value "Critique".
012000 01  WS-Band5-Table redefines WS-Band5-Literals.
012100     03  WS-Band5-Entry       occurs 5 times indexed by B5-Ix.
012200         05  WS-Band5-Floor   pic 9(3)v9.
012300         05  WS-Band5-Name    pic x(12).
012400      *
012500 01  WS-Work-Area.
012600     03  WS-Star-Value       pic s9(3)  comp.
012700     03  WS-Ux               pic 9(2)   comp.
012800     03  WS-Found-Sw         pic x(1)   value "N".
012900         88  WS-Found                value "Y".
013000     03  WS-Answer-Upper     pic x(5)   value spaces.
013100     03  WS-Global-1dp       pic 9(3)v9 value zero.
013200      *
013300 01  Error-Messages.
013400     03  DG090           pic x(35) value
013500         "DG090 Unknown question type - ".
013600      *
013700 linkage section.
013800      *===============
013900      *
014000 01  WS-Function-Code         pic 9(1)    comp.
014100     88  WS-Fn-Score-Question     value 1.
014200     88  WS-Fn-Score-Domain       value 2.
014300     88  WS-Fn-Score-Global       value 3.
014400 copy "copybooks/wsdgqit.cob".
014500 01  WS-Dx-Param             pic 9(2)    comp.
014600 01  WS-Qx-Param             pic 9(2)    comp.
014700 01  WS-Answer-Param         pic x(5).
014800      *
014900 procedure  division using WS-Function-Code
015000                           DG-Built-Questionnaire
015100                           WS-Dx-Param
015200                           WS-Qx-Param
015300                           WS-Answer-Param.
015400      *===================================================
015500      *
015600 CC000-Main                  section.
015700      *************************************
015800      * Dispatch on the function code set by the caller.  The
015900      * table subscripts arrive as plain numerics (indices do
016000      * not survive a CALL) and are re-set into WT-Dx / WT-Qx
016100      * here before falling into the requested routine.
016200      *
016300     set      WT-Dx  to  WS-Dx-Param.
016400     set      WT-Qx  to  WS-Qx-Param.
016500     go       to CC010-Score-Question
016600                 CC020-Score-Domain
016700                 CC030-Score-Global
016800              depending on WS-Function-Code.
016900     go       to CC000-Exit.
017000 CC000-Exit.
017100     goback.
017200      *
017300 CC010-Score-Question        section.
017400      *************************************
017500      * Function code 1 - score one question.  WT-Dx / WT-Qx and
017600      * WS-Answer-Param have already been set by CC000-Main.
017700      *
017800     move     WS-Answer-Param
017900                             to WT-Qst-Ans-Flag (WT-Dx WT-Qx).
018000     if       WS-Answer-Param not = spaces
018100              set  WT-Qst-Answered (WT-Dx WT-Qx) to true
018200     end-if.
018300      *
018400     if       WT-Qst-Type (WT-Dx WT-Qx) = "S"
018500              perform CC011-Score-Stars    thru CC011-Exit
018600     else
018700     if       WT-Qst-Type (WT-Dx WT-Qx) = "B"
018800              perform CC012-Score-Boolean  thru CC012-Exit
018900     else
019000              display  DG090  WT-Qst-Id (WT-Dx WT-Qx)
019100              move     zero   to WT-Qst-Score (WT-Dx WT-Qx)
019200     end-if
019300     end-if.
019400     go       to CC010-Exit.
019500 CC011-Score-Stars.
019600     move     zero  to  WS-Star-Value.
019700     if       WS-Answer-Param numeric
019800              move  WS-Answer-Param  to  WS-Star-Value
019900     end-if.
020000     if       WS-Star-Value < 0
020100              move  0  to  WS-Star-Value
020200     end-if.
020300     if       WS-Star-Value > 5
020400              move  5  to  WS-Star-Value
020500     end-if.
020600     compute  WT-Qst-Score (WT-Dx WT-Qx) rounded =
020700              WS-Star-Value / 5 * 100.
020800 CC011-Exit.
020900     exit.
021000 CC012-Score-Boolean.
021100      * Fold a work copy of the answer to upper case first - the
021200      * affirm-word table is held upper case only and the answer
021300      * may arrive in any case ("oui", "Yes", "TRUE", ...).
021400     move     WS-Answer-Param  to  WS-Answer-Upper.
021500     inspect  WS-Answer-Upper  converting
021600              "abcdefghijklmnopqrstuvwxyz"
021700                             to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021800     move     "N"  to  WS-Found-Sw.
021900     perform  CC0121-Test-Word thru CC0121-Exit
022000              varying AF-Ix from 1 by 1
022100              until   AF-Ix > 5
022200                   or WS-Found.
022300     if       WS-Found
022400              move  100  to  WT-Qst-Score (WT-Dx WT-Qx)
022500     else
022600              move  zero to  WT-Qst-Score (WT-Dx WT-Qx)
022700     end-if.
022800 CC012-Exit.
022900     exit.
023000 CC0121-Test-Word.
023100     if       WS-Answer-Upper = WS-Affirm-Word (AF-Ix)
023200              move "Y"  to  WS-Found-Sw
023300     end-if.
023400 CC0121-Exit.
023500     exit.
023600 CC010-Exit.
023700     goback.
023800      *
023900 CC020-Score-Domain          section.
024000      *************************************
024100      * Function code 2 - score one domain.  WT-Dx already reset
024200      * from WS-Dx-Param by CC000-Main.  Accumulates score x
024300      * weight and weight over the domain's
024400      * answered and not-answered questions alike (an unanswered
024500      * question scores zero but its weight still counts, per the
024600      * weighted-mean rule).
024700      *
024800     move     zero  to  WT-Weighted-Sum (WT-Dx).
024900     move     zero  to  WT-Weight-Sum   (WT-Dx).
025000     perform  CC021-Accum-One thru CC021-Exit
025100              varying WT-Qx from 1 by 1
025200              until   WT-Qx > WT-Qst-Cnt (WT-Dx).
025300     if       WT-Weight-Sum (WT-Dx) = zero
025400              move  0.00  to  WT-Domain-Score (WT-Dx)
025500     else
025600              compute WT-Domain-Score (WT-Dx) rounded =
025700                      WT-Weighted-Sum (WT-Dx) /
025800                      WT-Weight-Sum   (WT-Dx)
025900     end-if.
026000     perform  CC040-Classify-Domain-3Lvl thru CC040-Exit.
026100     go       to CC020-Exit.
026200 CC021-Accum-One.
026300     compute  WT-Weighted-Sum (WT-Dx) =
026400              WT-Weighted-Sum (WT-Dx) +
026500              (WT-Qst-Score (WT-Dx WT-Qx) *
026600               WT-Qst-Weight(WT-Dx WT-Qx)).
026700     add      WT-Qst-Weight (WT-Dx WT-Qx)
026800                             to WT-Weight-Sum (WT-Dx).
026900 CC021-Exit.
027000     exit.
027100 CC020-Exit.
027200     goback.
027300      *
027400 CC030-Score-Global          section.
027500      *************************************
027600      * Function code 3 - call once every domain has been through
027700      * function code 2.  Mean of answered domains only.
027800      *
027900     move     zero  to  WT-Answered-Domain-Cnt.
028000     move     zero  to  WT-Global-Score.
028100     perform  CC031-Accum-Domain thru CC031-Exit
028200              varying WT-Dx from 1 by 1
028300              until   WT-Dx > WT-Domain-Cnt.
028400     if       WT-Answered-Domain-Cnt = zero
028500              move  0.00  to  WT-Global-Score
028600     else
028700              compute WT-Global-Score rounded =
028800                      WT-Global-Score / WT-Answered-Domain-Cnt
028900     end-if.
029000     perform  CC050-Classify-Global-5Lvl thru CC050-Exit.
029100     go       to CC030-Exit.
029200 CC031-Accum-Domain.
029300     if       WT-Answered (WT-Dx)
029400              add  1  to  WT-Answered-Domain-Cnt
029500              add  WT-Domain-Score (WT-Dx)  to WT-Global-Score
029600     end-if.
029700 CC031-Exit.
029800     exit.
029900 CC030-Exit.
030000     goback.
030100      *
030200 CC040-Classify-Domain-3Lvl  section.
030300      *************************************
030400      * Entry: perform thru CC040-Exit with WT-Dx already set and
030500      * WT-Domain-Score (WT-Dx) already computed.  Search the
030600      * band table high floor to low, first floor not exceeding
030700      * the score wins - table is held highest floor first.
030800      *
030900     set      B3-Ix  to  1.
031000 CC041-Test-Band.
031100     if       WT-Domain-Score (WT-Dx) not < WS-Band3-Floor (B3-Ix)
031200       or     B3-Ix = 3
031300              move  WS-Band3-Name (B3-Ix)  to  WT-Level-3 (WT-Dx)
031400              go    to  CC040-Exit
031500     end-if.
031600     set      B3-Ix  up  by  1.
031700     go       to CC041-Test-Band.
031800 CC040-Exit.
031900     exit     section.
032000      *
032100 CC050-Classify-Global-5Lvl  section.
032200      *************************************
032300      * Entry: perform thru CC050-Exit with WT-Global-Score
032400      * already computed.  Bands the global score 5 ways onto
032500      * WT-Global-Level-5, same table and search order used by
032600      * dgrport's report-time banding.
032700      *
032800     move     WT-Global-Score  to  WS-Global-1dp.
032900     set      B5-Ix  to  1.
033000 CC051-Test-Band.
033100     if       WS-Global-1dp not < WS-Band5-Floor (B5-Ix)
033200       or     B5-Ix = 5
033300              move  WS-Band5-Name (B5-Ix)  to  WT-Global-Level-5
033400              go    to  CC050-Exit
033500     end-if.
033600     set      B5-Ix  up  by  1.
033700     go       to CC051-Test-Band.
033800 CC050-Exit.
033900     exit     section.
