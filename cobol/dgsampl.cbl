000100      *********************************************************
000200      *                                                       *
000300      *      Diagnostic     Sample Answer Generator           *
000400      *                                                       *
000500      *   Writes one plausible answer per question, chosen    *
000600      *     by a repeatable rule keyed on the question id.    *
000700      *                                                       *
000800      *********************************************************
000900      *
001000 identification          division.
001100      *===============================
001200      *
001300 program-id.       dgsampl.
001400      **
001500 author.           Vincent B Coen FBCS, FIDM, FIDPM.
001600      *                For Applewood Computers.
001700      **
001800 installation.     Applewood Computers, Hatfield, Herts.
001900      **
002000 date-written.     03/03/1990.
002100      **
002200 date-compiled.
002300      **
002400 security.         Copyright (C) 1990-2026, Vincent Bryan Coen.
002500      *                Distributed under the GNU General Public
002600      *                Licence.  See file COPYING for details.
002700      **
002800      *  Remarks.        Sample answer writer.  A rating or a
002900      *                  Y/N is picked for every question by
003000      *                  summing a character-value table over
003100      *                  the question id and reducing modulo -
003200      *                  same id always gives the same answer.
003300      **
003400      *  Version.        See Prog-Name in ws.
003500      **
003600      *  Called modules.  dgbldq.
003700      **
003800      *  Functions used.  None.
003900      **
004000      *  Files used.      DG-Sample-File (output).
004100      **
004200      *  Error messages used.
004300      *                  DG001 - Unknown sector id (from dgbldq).
004400      **
004500      * Changes:
004600      * 03/03/1990 vbc - 1.0.00 Created.
004700      * 21/09/1996 vbc -    .01 DG011 wording tightened per ops
004800      *                         desk request.
004900      * 03/11/1998 vbc -    .02 Y2K review - no dates held by this
005000      *                         module - passed.
005100      * 30/06/2006 vbc -    .03 Charval table comments expanded
005200      *                         for the next maintainer.
005300      * 09/03/26  vbc -     .04 Reworked for the transmission
005400      *                         diagnostic referential.
005500      * 09/03/26  vbc -     .05 Removed the unused DG-Alpha
005600      *                         class test - never referenced
005700      *                         anywhere in this module.
005800      **
005900      ***********************************************************
006000      *
006100 environment             division.
006200      *===============================
006300      *
006400 configuration           section.
006500 input-output            section.
006600 file-control.
006700     select   DG-Sample-File
006800                              assign       "DGSAMPL"
006900                              organization line sequential
007000                              status       WS-Sample-Status.
007100      *
007200 data                    division.
007300      *===============================
007400      *
007500 file section.
007600      *
007700 fd  DG-Sample-File.
007800 copy "copybooks/wsdgans.cob".
007900      *
008000 working-storage section.
008100      *-----------------------
008200 77  Prog-Name               pic x(15) value "DGSAMPL(1.0.05)".
008300      *
008400 01  WSA-Date.
008500     05  WSA-cc              pic 99.
008600     05  WSA-yy              pic 99.
008700     05  WSA-mm              pic 99.
008800     05  WSA-dd              pic 99.
008900      *
009000 01  WS-Date-Formats.
009100     03  WS-Date             pic x(10).
009200     03  WS-UK   redefines WS-Date.
009300         05  WS-Days         pic xx.
009400         05  filler          pic x.
009500         05  WS-Month        pic xx.
009600         05  filler          pic x.
009700         05  WS-Year-CC      pic 99.
009800         05  WS-Year-YY      pic 99.
009900     03  WS-USA  redefines WS-Date.
010000         05  WS-USA-Month    pic xx.
010100         05  filler          pic x.
010200         05  WS-USA-Days     pic xx.
010300         05  filler          pic x.
010400         05  filler          pic x(4).
010500     03  WS-Intl redefines WS-Date.
010600         05  WS-Intl-Year    pic x(4).
010700         05  filler          pic x.
010800         05  WS-Intl-Month   pic xx.
010900         05  filler          pic x.
011000         05  WS-Intl-Days    pic xx.
011100      *
011200 01  WS-Sample-Status        pic xx      value zero.
011300     88  WS-Sample-Ok               value "00".
011400      *
011500 01  WS-Bldq-Return-Code     pic 9(2)    comp.
011600     88  WS-Bldq-Ok               value zero.
011700      *
011800 copy "copybooks/wsdgqit.cob".
011900      *
012000      * Character value table - 36 entries, A-Z then 0-9, used to
012100      * turn a question id into a repeatable numeric hash.
012200      *
012300 01  WS-Charval-Literals.
012400     03  filler  pic x(1) value "A".  03  filler  pic 99 value 01.
012500     03  filler  pic x(1) value "B".  03  filler  pic 99 value 02.
012600     03  filler  pic x(1) value "C".  03  filler  pic 99 value 03.
012700     03  filler  pic x(1) value "D".  03  filler  pic 99 value 04.
012800     03  filler  pic x(1) value "E".  03  filler  pic 99 value 05.
012900     03  filler  pic x(1) value "F".  03  filler  pic 99 value 06.
013000     03  filler  pic x(1) value "G".  03  filler  pic 99 value 07.
013100     03  filler  pic x(1) value "H".  03  filler  pic 99 value 08.
013200     03  filler  pic x(1) value "I".  03  filler  pic 99 value 09.
013300     03  filler  pic x(1) value "J".  03  filler  pic 99 value 10.
013400     03  filler  pic x(1) value "K".  03  filler  pic 99 value 11.
013500     03  filler  pic x(1) value "L".  03  filler  pic 99 value 12.
013600     03  filler  pic x(1) value "M".  03  filler  pic 99 value 13.
013700     03  filler  pic x(1) value "N".  03  filler  pic 99 value 14.
013800     03  filler  pic x(1) value "O".  03  filler  pic 99 value 15.
013900     03  filler  pic x(1) value "P".  03  filler  pic 99 value 16.
014000     03  filler  pic x(1) value "Q".  03  filler  pic 99 value 17.
014100     03  filler  pic x(1) value "R".  03  filler  pic 99 value 18.
014200     03  filler  pic x(1) value "S".  03  filler  pic 99 value 19.
014300     03  filler  pic x(1) value "T".  03  filler  pic 99 value 20.
014400     03  filler  pic x(1) value "U".  03  filler  pic 99 value 21.
014500     03  filler  pic x(1) value "V".  03  filler  pic 99 value 22.
014600     03  filler  pic x(1) value "W".  03  filler  pic 99 value 23.
014700     03  filler  pic x(1) value "X".  03  filler  pic 99 value 24.
014800     03  filler  pic x(1) value "Y".  03  filler  pic 99 value 25.
014900     03  filler  pic x(1) value "Z".  03  filler  pic 99 value 26.
015000     03  filler  pic x(1) value "0".  03  filler  pic 99 value 27.
015100     03  filler  pic x(1) value "1".  03  filler  pic 99 value 28.
015200     03  filler  pic x(1) value "2".  03  filler  pic 99 value 29.
015300     03  filler  pic x(1) value "3".  03  filler  pic 99 value 30.
015400     03  filler  pic x(1) value "4".  03  filler  pic 99 value 31.
015500     03  filler  pic x(1) value "5".  03  filler  pic 99 value 32.
015600     03  filler  pic x(1) value "6".  03  filler  pic 99 value 33.
015700     03  filler  pic x(1) value "7".  03  filler  pic 99 value 34.
015800     03  filler  pic x(1) value "8".  03  filler  pic 99 value 35.
015900     03  filler  pic x(1) value "9".  03  filler  pic 99 value 36.
016000 01  WS-Charval-Table redefines WS-Charval-Literals.
016100     03  WS-Charval-Entry    occurs 36 times indexed by CV-Ix.
016200         05  WS-Charval-Char pic x(1).
016300         05  WS-Charval-Num  pic 99.
016400      *
016500 01  WS-Work-Area.
016600     03  WS-Cx               pic 9(2)   comp.
016700     03  WS-Hash-Sum         pic 9(5)   comp.
016800     03  WS-Hash-Quot        pic 9(4)   comp.
016900     03  WS-Hash-Rem-5       pic 9(1)   comp.
017000     03  WS-Hash-Rem-2       pic 9(1)   comp.
017100     03  WS-One-Char         pic x(1).
017200      *
017300 01  WS-Counts.
017400     03  WS-Total-Written    pic 9(4)   comp.
017500      *
017600 linkage section.
017700      *===============
017800      *
017900 01  Arg1                     pic x(12).
018000      *
018100 procedure division chaining Arg1.
018200      *=================================
018300      *
018400 AA000-Main                  section.
018500      *************************************
018600     display  Prog-Name  " Starting".
018700     move     zero  to  WS-Total-Written.
018800      *
018900     accept   WSA-Date from date YYYYMMDD.
019000     move     WSA-cc   to  WS-Year-CC.
019100     move     WSA-yy   to  WS-Year-YY.
019200     move     WSA-mm   to  WS-Month.
019300     move     WSA-dd   to  WS-Days.
019400     move     "/"      to  WS-Date (3:1)  WS-Date (6:1).
019500     display  "Run date " WS-Date.
019600      *
019700     call     "DGBLDQ" using Arg1
019800                             DG-Built-Questionnaire
019900                             WS-Bldq-Return-Code.
020000     if       not WS-Bldq-Ok
020100              display  "DGSAMPL aborting - sector rejected"
020200              move     16  to  return-code
020300              goback.
020400      *
020500     open     output  DG-Sample-File.
020600     if       not WS-Sample-Ok
020700              display  "DG011 Cannot open sample file - "
020800                        WS-Sample-Status
020900              move     16  to  return-code
021000              goback.
021100      *
021200     perform  AA010-Write-Domain thru AA010-Exit
021300              varying WT-Dx from 1 by 1
021400              until   WT-Dx > WT-Domain-Cnt.
021500      *
021600     close    DG-Sample-File.
021700     display  "DGSAMPL records written - " WS-Total-Written.
021800     move     zero  to  return-code.
021900     goback.
022000      *
022100 AA010-Write-Domain          section.
022200      *************************************
022300     perform  AA011-Write-Question thru AA011-Exit
022400              varying WT-Qx from 1 by 1
022500              until   WT-Qx > WT-Qst-Cnt (WT-Dx).
022600 AA010-Exit.
022700     exit     section.
022800 AA011-Write-Question.
022900     perform  AA020-Hash-Question-Id thru AA020-Exit.
023000     move     spaces               to  DG-Answer-Record.
023100     move     WT-Domain-Id (WT-Dx) to  AN-Domain-Id.
023200     move     WT-Qst-Id (WT-Dx WT-Qx)
023300                                    to  AN-Question-Id.
023400     if       WT-Qst-Type (WT-Dx WT-Qx) = "S"
023500              add  1  to  WS-Hash-Rem-5
023600              move WS-Hash-Rem-5   to  AN-Answer
023700     else
023800              if   WS-Hash-Rem-2 = 1
023900                   move "Y"        to  AN-Answer
024000              else
024100                   move "N"        to  AN-Answer
024200              end-if
024300     end-if.
024400     write    DG-Answer-Record.
024500     add      1  to  WS-Total-Written.
024600 AA011-Exit.
024700     exit.
024800      *
024900 AA020-Hash-Question-Id      section.
025000      *************************************
025100      * Sum the character-table value of every non-blank byte
025200      * of the question id, then reduce modulo 5 and modulo 2.
025300      *
025400     move     zero  to  WS-Hash-Sum.
025500     perform  AA021-Add-One-Char thru AA021-Exit
025600              varying WS-Cx from 1 by 1
025700              until   WS-Cx > 20.
025800     divide   WS-Hash-Sum by 5 giving WS-Hash-Quot
025900                             remainder WS-Hash-Rem-5.
026000     divide   WS-Hash-Sum by 2 giving WS-Hash-Quot
026100                             remainder WS-Hash-Rem-2.
026200     go       to AA020-Exit.
026300 AA021-Add-One-Char.
026400     move     WT-Qst-Id (WT-Dx WT-Qx) (WS-Cx:1) to WS-One-Char.
026500     if       WS-One-Char not = space
026600              perform AA022-Lookup-Char thru AA022-Exit
026700     end-if.
026800 AA021-Exit.
026900     exit.
027000 AA022-Lookup-Char.
027100     set      CV-Ix  to  1.
027200 AA0221-Test-Char.
027300     if       WS-One-Char = WS-Charval-Char (CV-Ix)
027400              add   WS-Charval-Num (CV-Ix)  to  WS-Hash-Sum
027500              go    to AA022-Exit
027600     end-if.
027700     set      CV-Ix  up  by  1.
027800     if       CV-Ix < 37
027900              go       to AA0221-Test-Char.
028000 AA022-Exit.
028100     exit.
028200 AA020-Exit.
028300     exit     section.
